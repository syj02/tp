000100******************************************************************
000200*    PPABEND - CORRUPTION / ABEND DISPLAY RECORD                 *
000300*    FILLS THE GAP LEFT BY DALYEDIT'S OWN (UNSHIPPED) ABENDREC   *
000400*    COPYBOOK.  WRITTEN TO SYSOUT AHEAD OF THE FORCED 0C7 SO     *
000500*    THE OPERATOR SEES WHY THE STEP WENT DOWN.                   *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  ABEND-REASON            PIC X(60).
000900     05  EXPECTED-VAL            PIC X(20).
001000     05  ACTUAL-VAL              PIC X(20).
001100     05  FILLER                  PIC X(30).
001200
001300 01  PARA-NAME                   PIC X(30).
001400
001500*    FORCED-ABEND CONSTANTS - SAME 0C7 TRICK DALYEDIT/DALYUPDT USE
001600 77  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
001700 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
