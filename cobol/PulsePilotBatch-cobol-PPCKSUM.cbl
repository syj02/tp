000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPCKSUM.
000300 AUTHOR.  JON SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/09/09.
000600 DATE-COMPILED.  04/09/09.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  TAMPER-EVIDENCE CONTROL TOTAL FOR THE PULSEDATA FILE.
001100*    CALLED ONCE PER LINE DURING PPLOAD'S INTEGRITY CHECK AND
001200*    ONCE PER LINE WHEN PPSAVE REBUILDS THE FILE, THEN ONCE MORE
001300*    TO FORMAT THE RUNNING TOTAL INTO THE 10-BYTE TEXT VALUE
001400*    KEPT IN PULSHASH.
001500*
001600*    PER THE 03/09 SYSTEMS-ANALYSIS MEMO, A FULL BYTE-LEVEL
001700*    MESSAGE DIGEST WAS RULED OUT AS MORE MACHINE TIME THAN THE
001800*    SIZE OF THIS FILE WARRANTS.  THIS ROUTINE INSTEAD ROLLS
001900*    EVERY BYTE'S POSITION, AND THE VALUE OF EVERY DIGIT BYTE,
002000*    INTO A SINGLE NINE-DIGIT RUNNING TOTAL - ENOUGH TO CATCH AN
002100*    EDITED OR REORDERED FILE WITHOUT THE OVERHEAD OF A REAL
002200*    DIGEST ALGORITHM.  DIGIT VALUE IS LOOKED UP WITH A SEARCH
002300*    OF A 10-BYTE COLLATING TABLE - THE SAME TECHNIQUE USED ON
002400*    THIS SYSTEM BEFORE ORDINAL-VALUE FUNCTIONS WERE ALLOWED.
002500*
002600*    CALL 'PPCKSUM' USING CKSUM-REC, RETURN-CD.
002700*
002800*    CKSUM-FUNCTION-SW = "R"  RESET THE RUNNING TOTAL TO ZERO
002900*    CKSUM-FUNCTION-SW = "A"  ACCUMULATE ONE LINE INTO THE TOTAL
003000*    CKSUM-FUNCTION-SW = "F"  FORMAT THE TOTAL INTO CKSUM-TEXT
003100*
003200*CHANGE LOG.
003300*    04/09/09  DNP  129  ORIGINAL CODING - NEW ROUTINE, NO
003400*                        EQUIVALENT IN THE OLD ADMISSIONS SUITE.
003500*    08/30/11  DNP  144  WIDENED THE MODULUS TO NINE DIGITS -
003600*                        THE SEVEN-DIGIT VERSION WAS WRAPPING
003700*                        TOO OFTEN ON LARGE FILES AND MASKING
003800*                        GENUINE CONTENT CHANGES.
003900*    02/14/14  MAK  159  NO FURTHER CHANGES - REVIEWED AGAINST
004000*                        THE OCCURS-DEPENDING-ON REWORK OF THE
004100*                        GYM TABLES, THIS ROUTINE IS UNAFFECTED.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  PARA-NAME                   PIC X(30).
005400*
005500*    DIGIT COLLATING TABLE - BUILT AS A LITERAL AND REDEFINED
005600*    AS AN INDEXED TABLE SO A SEARCH CAN RETURN A DIGIT'S VALUE
005700*    AS ITS POSITION LESS ONE, WITHOUT AN ORDINAL-VALUE VERB.
005800 01  WS-DIGIT-LITERAL            PIC X(10) VALUE "0123456789".
005900 01  WS-DIGIT-TABLE REDEFINES WS-DIGIT-LITERAL.
006000     05  WS-DIGIT-CHAR OCCURS 10 TIMES
006100                       INDEXED BY WS-DIGIT-IDX   PIC X(1).
006200*
006300 01  WS-BYTE-POS                 PIC S9(4) COMP.
006400 01  WS-CUR-CHAR                 PIC X(1).
006500 01  WS-DIGIT-VALUE              PIC 9(1) COMP.
006600 01  WS-FOUND-SW                 PIC X(1).
006700     88  WS-DIGIT-FOUND          VALUE "Y".
006800     88  WS-DIGIT-NOT-FOUND      VALUE "N".
006900*
007000 01  WS-TEMP-ACCUM               PIC 9(11) COMP.
007010 01  WS-TEMP-ACCUM-DISP REDEFINES WS-TEMP-ACCUM.
007020     05  FILLER                  PIC X(8).
007100 01  WS-QUOT                     PIC 9(11) COMP.
007200 01  WS-MODULUS                  PIC 9(9) COMP VALUE 999999937.
007300*
007400 01  WS-RUNNING-TEXT             PIC 9(9).
007410 01  WS-RUNNING-TEXT-R REDEFINES WS-RUNNING-TEXT.
007420     05  FILLER                  PIC X(9).
007500*
007600 LINKAGE SECTION.
007700 01  CKSUM-REC.
007800     05  CKSUM-FUNCTION-SW       PIC X(1).
007900         88  CKSUM-RESET         VALUE "R".
008000         88  CKSUM-ACCUMULATE    VALUE "A".
008100         88  CKSUM-FINALIZE      VALUE "F".
008200     05  CKSUM-LINE              PIC X(2000).
008300     05  CKSUM-LINE-LENGTH       PIC S9(4) COMP.
008400     05  CKSUM-RUNNING           PIC 9(9) COMP.
008500     05  CKSUM-TEXT              PIC X(10).
008600 01  RETURN-CD                   PIC 9(4) COMP.
008700*
008800 PROCEDURE DIVISION USING CKSUM-REC, RETURN-CD.
008900*
009000 000-MAINLINE.
009100     MOVE "000-MAINLINE" TO PARA-NAME.
009200     MOVE ZERO TO RETURN-CD.
009300     IF CKSUM-RESET
009400         PERFORM 100-RESET THRU 100-EXIT
009500     ELSE IF CKSUM-ACCUMULATE
009600         PERFORM 200-ACCUMULATE-LINE THRU 200-EXIT
009700     ELSE IF CKSUM-FINALIZE
009800         PERFORM 300-FINALIZE THRU 300-EXIT.
009900     GOBACK.
010000*
010100 100-RESET.
010200     MOVE "100-RESET" TO PARA-NAME.
010300     MOVE ZERO TO CKSUM-RUNNING.
010400 100-EXIT.
010500     EXIT.
010600*
010700 200-ACCUMULATE-LINE.
010800     MOVE "200-ACCUMULATE-LINE" TO PARA-NAME.
010900     PERFORM 210-SCAN-ONE-BYTE THRU 210-EXIT
011000         VARYING WS-BYTE-POS FROM 1 BY 1
011100         UNTIL WS-BYTE-POS > CKSUM-LINE-LENGTH.
011200 200-EXIT.
011300     EXIT.
011400*
011500 210-SCAN-ONE-BYTE.
011600     MOVE CKSUM-LINE (WS-BYTE-POS:1) TO WS-CUR-CHAR.
011700     MOVE "N" TO WS-FOUND-SW.
011800     SET WS-DIGIT-IDX TO 1.
011900     SEARCH WS-DIGIT-CHAR
012000         AT END
012100             MOVE "N" TO WS-FOUND-SW
012200         WHEN WS-DIGIT-CHAR (WS-DIGIT-IDX) = WS-CUR-CHAR
012300             MOVE "Y" TO WS-FOUND-SW.
012400     IF WS-DIGIT-FOUND
012500         COMPUTE WS-DIGIT-VALUE = WS-DIGIT-IDX - 1
012600         COMPUTE WS-TEMP-ACCUM = (CKSUM-RUNNING * 17)
012700             + WS-DIGIT-VALUE + WS-BYTE-POS
012800     ELSE
012900         COMPUTE WS-TEMP-ACCUM = (CKSUM-RUNNING * 17) + WS-BYTE-POS.
013000     DIVIDE WS-TEMP-ACCUM BY WS-MODULUS GIVING WS-QUOT
013100         REMAINDER CKSUM-RUNNING.
013200 210-EXIT.
013300     EXIT.
013400*
013500 300-FINALIZE.
013600     MOVE "300-FINALIZE" TO PARA-NAME.
013700     MOVE CKSUM-RUNNING TO WS-RUNNING-TEXT.
013800     MOVE WS-RUNNING-TEXT TO CKSUM-TEXT (1:9).
013900     MOVE SPACE TO CKSUM-TEXT (10:1).
014000 300-EXIT.
014100     EXIT.
