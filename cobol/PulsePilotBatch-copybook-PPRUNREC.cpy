000010******************************************************************
000020*    PPRUNREC - RUN WORKOUT RECORD                               *
000030*    ON-DISK LINE: run:DISTANCE:TIME:DATE                       *
000040*    TIME IS [HH.]MM.SS ON DISK - THE LEADING HH. GROUP IS      *
000050*    OMITTED WHEN THE RUN TOOK UNDER AN HOUR                    *
000060******************************************************************
000100 01  PP-RUN-RECORD.
000200     05  PP-RUN-TAG              PIC X(3).
000300         88  PP-RUN-TAG-OK       VALUE "run".
000400     05  PP-RUN-DISTANCE         PIC 9(3)V9(2).
000410     05  PP-RUN-DISTANCE-PARTS REDEFINES PP-RUN-DISTANCE.
000420         10  PP-RUN-DIST-WHOLE   PIC 9(3).
000430         10  PP-RUN-DIST-FRAC    PIC 9(2).
000500     05  PP-RUN-TIME             PIC X(8).
000600     05  PP-RUN-TIME-PARTS REDEFINES PP-RUN-TIME.
000700         10  PP-RUN-TIME-PART1   PIC X(2).
000800         10  FILLER              PIC X(1).
000900         10  PP-RUN-TIME-PART2   PIC X(2).
001000         10  FILLER              PIC X(1).
001100         10  PP-RUN-TIME-PART3   PIC X(2).
001200     05  PP-RUN-DATE             PIC X(10).
001300         88  PP-RUN-NO-DATE      VALUE "NA        ".
001400     05  FILLER                  PIC X(10).
