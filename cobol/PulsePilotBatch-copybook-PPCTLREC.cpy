000010******************************************************************
000020*    PPCTLREC - RUN CONTROL RECORD, NAMEWORK FILE               *
000030*    CARRIES THE USER NAME AND THE PER-TYPE RECORD COUNTS FROM  *
000040*    PPLOAD TO PPSAVE ACROSS THE JOB STEP BOUNDARY - THE SAME   *
000050*    BALANCING ROLE THE OLD WS-TRAILER-REC PLAYED, JUST MOVED   *
000060*    OUT OF THE DATA FILE SINCE PULSEDATA CARRIES NO TRAILER.   *
000070******************************************************************
000100 01  PP-CONTROL-REC.
000200     05  PP-USER-NAME            PIC X(50).
000300     05  PP-BMI-COUNT            PIC 9(7) COMP.
000400     05  PP-APPOINTMENT-COUNT    PIC 9(7) COMP.
000500     05  PP-PERIOD-COUNT         PIC 9(7) COMP.
000600     05  PP-WORKOUT-COUNT        PIC 9(7) COMP.
000700     05  FILLER                  PIC X(20).
