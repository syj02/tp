000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  TWO-WAY CALCULATION SUBROUTINE CALLED BY PPLOAD.
001100*    SAME CALC-TYPE-SW DISPATCH SHAPE AS THE OLD CLCLBCST
001200*    COST ROUTINE, JUST POINTED AT BMI SCORES AND PERIOD
001300*    DURATIONS INSTEAD OF LAB/EQUIPMENT COSTS.
001400*
001500*    CALL 'PPCALC' USING CALC-REC, RETURN-CD.
001600*
001700*    CALC-TYPE-SW = "B"  COMPUTE BMI SCORE FROM CALC-BMI-VIEW
001800*    CALC-TYPE-SW = "P"  COMPUTE PERIOD DURATION FROM THE START
001900*                        AND END DATES IN CALC-REC
002000*
002100*CHANGE LOG.
002200*    01/01/08  JRS  113  ORIGINAL CODING, SPLIT OFF OF CLCLBCST.
002300*    11/30/98  TLB  Y2K  N/A - ROUTINE POSTDATES THE Y2K PROJECT,
002400*                        ENTRY KEPT FOR AUDIT TRAIL CONTINUITY.
002500*    04/02/09  DNP  129  ADDED THE JULIAN-DAY PARAGRAPHS FOR
002600*                        PERIOD-DURATION SUPPORT - NO FUNCTION
002700*                        VERBS PER SHOP STANDARD, SAME LEAP YEAR
002800*                        TEST PPVALDT ALREADY USES.
002900*    08/30/11  DNP  144  GUARD AGAINST A ZERO HEIGHT CAUSING AN
003000*                        0C7 ON THE BMI DIVIDE.
003010*    08/02/16  RGT  176  200-CALC-PERIOD-DURATION WAS ADDING 1 TO
003020*                        WS-DAY-DIFF BEFORE MOVING IT TO CALC-
003030*                        DURATION-RESULT, TURNING A PLAIN END-
003040*                        DATE MINUS START-DATE SUBTRACTION INTO
003050*                        AN INCLUSIVE DAY COUNT.  THE PERIOD
003060*                        LAYOUT CALLS FOR NO SUCH ADJUSTMENT - THE
003070*                        BMI FORMULA HAS ITS OWN DOCUMENTED
003080*                        ASSUMPTION, THIS ONE NEVER DID.  DROPPED
003090*                        THE ADD 1 SO THE RESULT IS THE STRAIGHT
003095*                        JULIAN-DAY DIFFERENCE.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  PARA-NAME                   PIC X(30).
004300*
004400 01  WS-TEMP-BMI                 PIC 9(4)V9(2).
004500*
004600*    CUMULATIVE DAYS-BEFORE-MONTH TABLE, BUILT AS A LITERAL
004700*    STRING AND REDEFINED AS A TABLE - VALUE CLAUSES ARE NOT
004800*    ALLOWED DIRECTLY ON AN OCCURS ITEM.
004900 01  WS-CUM-DAYS-LITERAL.
005000     05  FILLER                  PIC 9(3) VALUE 000.
005100     05  FILLER                  PIC 9(3) VALUE 031.
005200     05  FILLER                  PIC 9(3) VALUE 059.
005300     05  FILLER                  PIC 9(3) VALUE 090.
005400     05  FILLER                  PIC 9(3) VALUE 120.
005500     05  FILLER                  PIC 9(3) VALUE 151.
005600     05  FILLER                  PIC 9(3) VALUE 181.
005700     05  FILLER                  PIC 9(3) VALUE 212.
005800     05  FILLER                  PIC 9(3) VALUE 243.
005900     05  FILLER                  PIC 9(3) VALUE 273.
006000     05  FILLER                  PIC 9(3) VALUE 304.
006100     05  FILLER                  PIC 9(3) VALUE 334.
006200 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
006300     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
006400*
006500 01  WS-CONV-DATE-CCYYMMDD       PIC 9(8).
006600 01  WS-CONV-DATE-PARTS REDEFINES WS-CONV-DATE-CCYYMMDD.
006700     05  WS-CONV-YEAR            PIC 9(4).
006800     05  WS-CONV-MONTH           PIC 9(2).
006900     05  WS-CONV-DAY             PIC 9(2).
007000*
007100 01  WS-CONV-YEAR-1              PIC 9(4) COMP.
007200 01  WS-LEAP-4                   PIC 9(4) COMP.
007300 01  WS-LEAP-100                 PIC 9(4) COMP.
007400 01  WS-LEAP-400                 PIC 9(4) COMP.
007500 01  WS-LEAP-REM                 PIC 9(4) COMP.
007600 01  WS-CONV-JULIAN              PIC 9(7) COMP.
007700 01  WS-START-JULIAN             PIC 9(7) COMP.
007800 01  WS-END-JULIAN               PIC 9(7) COMP.
007900 01  WS-DAY-DIFF                 PIC S9(7) COMP.
008000 01  WS-LEAP-YEAR-SW             PIC X(1).
008100     88  WS-IS-LEAP-YEAR         VALUE "Y".
008200     88  WS-NOT-LEAP-YEAR        VALUE "N".
008300*
008400 LINKAGE SECTION.
008500 01  CALC-REC.
008600     05  CALC-TYPE-SW            PIC X.
008700         88  BMI-SCORE-CALC      VALUE "B".
008800         88  PERIOD-DURATION-CALC VALUE "P".
008900     05  CALC-FIELD-1            PIC 9(4)V9(2).
009000     05  CALC-FIELD-2            PIC 9(4)V9(2).
009100     05  CALC-RESULT             PIC 9(4)V9(2).
009200     05  CALC-START-DATE         PIC 9(8).
009300     05  CALC-END-DATE           PIC 9(8).
009400     05  CALC-DURATION-RESULT    PIC 9(3).
009500 01  CALC-BMI-VIEW REDEFINES CALC-REC.
009600     05  FILLER                  PIC X(1).
009700     05  CALC-HEIGHT             PIC 9(4)V9(2).
009800     05  CALC-WEIGHT             PIC 9(4)V9(2).
009900     05  CALC-BMI-RESULT         PIC 9(4)V9(2).
010000     05  FILLER                  PIC X(19).
010100*
010200 01  RETURN-CD                   PIC 9(4) COMP.
010300*
010400 PROCEDURE DIVISION USING CALC-REC, RETURN-CD.
010500     MOVE "000-MAINLINE" TO PARA-NAME.
010600     IF BMI-SCORE-CALC
010700         PERFORM 100-CALC-BMI-SCORE
010800     ELSE IF PERIOD-DURATION-CALC
010900         PERFORM 200-CALC-PERIOD-DURATION.
011000*
011100     MOVE ZERO TO RETURN-CD.
011200     GOBACK.
011300*
011400 100-CALC-BMI-SCORE.
011500     MOVE "100-CALC-BMI-SCORE" TO PARA-NAME.
011600*    GUARD AGAINST A ZERO HEIGHT BLOWING UP THE DIVIDE - SAME
011700*    DEFENSIVE MOVE CLCLBCST MADE FOR A ZERO COPAY.
011800     IF CALC-HEIGHT = ZERO
011900         MOVE +1 TO CALC-HEIGHT.
012000     COMPUTE WS-TEMP-BMI ROUNDED =
012100         CALC-WEIGHT / (CALC-HEIGHT * CALC-HEIGHT).
012200     MOVE WS-TEMP-BMI TO CALC-BMI-RESULT.
012300 100-EXIT.
012400     EXIT.
012500*
012600 200-CALC-PERIOD-DURATION.
012700     MOVE "200-CALC-PERIOD-DURATION" TO PARA-NAME.
012800     MOVE CALC-START-DATE TO WS-CONV-DATE-CCYYMMDD.
012900     PERFORM 900-CALC-JULIAN-DAY THRU 900-EXIT.
013000     MOVE WS-CONV-JULIAN TO WS-START-JULIAN.
013100     MOVE CALC-END-DATE TO WS-CONV-DATE-CCYYMMDD.
013200     PERFORM 900-CALC-JULIAN-DAY THRU 900-EXIT.
013300     MOVE WS-CONV-JULIAN TO WS-END-JULIAN.
013400     SUBTRACT WS-START-JULIAN FROM WS-END-JULIAN GIVING WS-DAY-DIFF.
013500     MOVE WS-DAY-DIFF TO CALC-DURATION-RESULT.                    080216RG
013600 200-EXIT.
013700     EXIT.
013800*
013900 900-CALC-JULIAN-DAY.
014000     MOVE "900-CALC-JULIAN-DAY" TO PARA-NAME.
014100     COMPUTE WS-CONV-YEAR-1 = WS-CONV-YEAR - 1.
014200     DIVIDE WS-CONV-YEAR-1 BY 4 GIVING WS-LEAP-4
014300         REMAINDER WS-LEAP-REM.
014400     DIVIDE WS-CONV-YEAR-1 BY 100 GIVING WS-LEAP-100
014500         REMAINDER WS-LEAP-REM.
014600     DIVIDE WS-CONV-YEAR-1 BY 400 GIVING WS-LEAP-400
014700         REMAINDER WS-LEAP-REM.
014800     COMPUTE WS-CONV-JULIAN = (WS-CONV-YEAR-1 * 365) + WS-LEAP-4
014900         - WS-LEAP-100 + WS-LEAP-400
015000         + WS-CUM-DAYS (WS-CONV-MONTH) + WS-CONV-DAY.
015100     PERFORM 910-CHECK-LEAP-YEAR THRU 910-EXIT.
015200     IF WS-IS-LEAP-YEAR AND WS-CONV-MONTH > 2
015300         ADD 1 TO WS-CONV-JULIAN.
015400 900-EXIT.
015500     EXIT.
015600*
015700 910-CHECK-LEAP-YEAR.
015800     MOVE "910-CHECK-LEAP-YEAR" TO PARA-NAME.
015900     DIVIDE WS-CONV-YEAR BY 4 GIVING WS-LEAP-4
016000         REMAINDER WS-LEAP-REM.
016100     IF WS-LEAP-REM NOT EQUAL ZERO
016200         MOVE "N" TO WS-LEAP-YEAR-SW
016300         GO TO 910-EXIT.
016400     DIVIDE WS-CONV-YEAR BY 100 GIVING WS-LEAP-100
016500         REMAINDER WS-LEAP-REM.
016600     IF WS-LEAP-REM NOT EQUAL ZERO
016700         MOVE "Y" TO WS-LEAP-YEAR-SW
016800         GO TO 910-EXIT.
016900     DIVIDE WS-CONV-YEAR BY 400 GIVING WS-LEAP-400
017000         REMAINDER WS-LEAP-REM.
017100     IF WS-LEAP-REM NOT EQUAL ZERO
017200         MOVE "N" TO WS-LEAP-YEAR-SW
017300     ELSE
017400         MOVE "Y" TO WS-LEAP-YEAR-SW.
017500 910-EXIT.
017600     EXIT.
