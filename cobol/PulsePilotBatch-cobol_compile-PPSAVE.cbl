000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPSAVE.
000300 AUTHOR.  JON SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  01/01/08.
000600 DATE-COMPILED.  01/01/08.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  PULSEPILOT DAILY SAVE STEP.  SECOND OF THE TWO-STEP
001100*    LOAD/SAVE CHAIN, PATTERNED ON THE OLD DALYEDIT/DALYUPDT
001200*    ADMISSIONS CHAIN.  TAKES THE FIVE WORK FILES PPLOAD LEFT
001300*    BEHIND AND REBUILDS THE FLAT DATA FILE FROM THEM, ONE
001400*    SECTION PER RECORD TYPE, IN THE SAME FIXED ORDER THE OLD
001500*    PROGRAM ALWAYS WROTE ITS FILE IN - NAME LINE, THEN BMI,
001600*    APPOINTMENT, PERIOD, AND FINALLY THE COMBINED WORKOUT LINES.
001700*    THE CONTROL TOTAL IS ROLLED AS EACH LINE GOES OUT SO THE
001800*    HASH FILE NEVER NEEDS A SECOND PASS OVER THE DATA FILE.
001900*
002000*    FILES -
002100*      NAMEWORK    INPUT  - user name + record counts, one record
002200*      BMIWORK     INPUT  - one line per validated BMI record
002300*      APTWORK     INPUT  - one line per validated APPOINTMENT rec
002400*      PERWORK     INPUT  - one line per validated PERIOD record
002500*      WRKWORK     INPUT  - one line per validated RUN or GYM rec
002600*      PULSEDATA   OUTPUT - pulsepilot_data.txt, rebuilt in full
002700*      PULSHASH    OUTPUT - pulsepilot_data.txt.hash, new total
002800*      SYSOUT      OUTPUT - abend message file
002900*
003000*    PULSEDATA IS ALWAYS A FULL REWRITE - THIS STEP DOES NOT
003100*    APPEND OR PATCH THE OLD COPY, THE SAME WAY DALYUPDT NEVER
003200*    PATCHED PATMSTR IN PLACE EXCEPT BY FULL REWRITE OF A RECORD.
003300*
003400*CHANGE LOG.
003500*    01/01/08  JRS  113  ORIGINAL CODING, SPLIT OFF OF DALYUPDT.
003600*    11/30/98  TLB  Y2K  N/A - ROUTINE POSTDATES THE Y2K PROJECT,
003700*                        ENTRY KEPT FOR AUDIT TRAIL CONTINUITY.
003800*    04/02/09  DNP  129  ADDED THE WRKWORK SECTION FOR THE NEW
003900*                        GYM AND RUN RECORD TYPES.
004000*    08/30/11  DNP  144  MOVED THE HASH CALCULATION TO ROLL AS
004100*                        EACH LINE IS WRITTEN INSTEAD OF A
004200*                        SEPARATE RE-READ PASS - PPLOAD STILL
004300*                        NEEDS ITS OWN PASS SINCE IT DOES NOT
004400*                        TRUST WHAT IT IS GIVEN, BUT THIS STEP
004500*                        WROTE THE FILE ITSELF AND ALREADY KNOWS.
004600*    02/14/14  MAK  159  NO FURTHER CHANGES - THE STATION TABLE
004700*                        IS ALREADY FLATTENED BACK TO TEXT BY
004800*                        PPLOAD BEFORE IT EVER REACHES WRKWORK.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PULSEDATA
006000     ASSIGN TO UT-S-PULSDTA
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS PDCODE.
006300*
006400     SELECT PULSHASH
006500     ASSIGN TO UT-S-PULSHSH
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS PHCODE.
006800*
006900     SELECT BMIWORK
007000     ASSIGN TO UT-S-BMIWORK
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS BFCODE.
007300*
007400     SELECT APTWORK
007500     ASSIGN TO UT-S-APTWORK
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS AFCODE.
007800*
007900     SELECT PERWORK
008000     ASSIGN TO UT-S-PERWORK
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS RFCODE.
008300*
008400     SELECT WRKWORK
008500     ASSIGN TO UT-S-WRKWORK
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WFCODE.
008800*
008900     SELECT NAMEWORK
009000     ASSIGN TO UT-S-NAMEWRK
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS NFCODE.
009300*
009400     SELECT SYSOUT
009500     ASSIGN TO UT-S-SYSOUT
009600         ORGANIZATION IS SEQUENTIAL.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  PULSEDATA
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 2000 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PULSEDATA-REC.
010700 01  PULSEDATA-REC               PIC X(2000).
010800*
010900 FD  PULSHASH
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 10 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PULSHASH-REC.
011500 01  PULSHASH-REC                PIC X(10).
011600*
011700 FD  BMIWORK
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 50 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS BMIWORK-REC.
012300 01  BMIWORK-REC                 PIC X(50).
012400*
012500 FD  APTWORK
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 150 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS APTWORK-REC.
013100 01  APTWORK-REC                 PIC X(150).
013200*
013300 FD  PERWORK
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 50 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS PERWORK-REC.
013900 01  PERWORK-REC                 PIC X(50).
014000*
014100 FD  WRKWORK
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 2000 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS WRKWORK-REC.
014700 01  WRKWORK-REC                 PIC X(2000).
014800*
014900 FD  NAMEWORK
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 87 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS NAMEWORK-REC.
015500 01  NAMEWORK-REC                PIC X(87).
015600*
015700 FD  SYSOUT
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 100 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS SYSOUT-REC.
016300 01  SYSOUT-REC                  PIC X(100).
016400*
016500 WORKING-STORAGE SECTION.
016600*
016700 01  FILE-STATUS-CODES.
016800     05  PDCODE                  PIC X(2).
016900         88  PD-OK               VALUE "00".
017000     05  PHCODE                  PIC X(2).
017100         88  PH-OK               VALUE "00".
017200     05  BFCODE                  PIC X(2).
017300         88  BF-AT-END           VALUE "10".
017400     05  AFCODE                  PIC X(2).
017500         88  AF-AT-END           VALUE "10".
017600     05  RFCODE                  PIC X(2).
017700         88  RF-AT-END           VALUE "10".
017800     05  WFCODE                  PIC X(2).
017900         88  WF-AT-END           VALUE "10".
018000     05  NFCODE                  PIC X(2).
018100         88  NF-AT-END           VALUE "10".
018200     05  FILLER                  PIC X(10).
018300*
018400 01  WS-MORE-SW                  PIC X(1).
018500     88  NO-MORE-RECS            VALUE "N".
018600     88  MORE-RECS               VALUE "Y".
018700*
018800 01  WS-CURR-LINE                PIC X(2000).
018900 01  WS-LINE-CHAR-TABLE REDEFINES WS-CURR-LINE.
019000     05  WS-LINE-CHAR OCCURS 2000 TIMES
019100                      INDEXED BY WS-LINE-IDX     PIC X(1).
019200 01  WS-CURR-LINE-LTH            PIC S9(4) COMP.
019300 01  WS-CURR-LINE-LTH-DISP REDEFINES WS-CURR-LINE-LTH.
019400     05  FILLER                  PIC X(2).
019500*
019600 01  WS-OUT-LINE                 PIC X(2000).
019700*
019800 01  WS-STRLN-TEXT               PIC X(255).
019900 01  WS-STRLN-LTH                PIC S9(4) COMP.
020000*
020100 01  COUNTERS-AND-SWITCHES.
020200     05  WS-BMI-WRITTEN          PIC 9(7) COMP.
020300     05  WS-APPOINTMENT-WRITTEN  PIC 9(7) COMP.
020400     05  WS-PERIOD-WRITTEN       PIC 9(7) COMP.
020500     05  WS-WORKOUT-WRITTEN      PIC 9(7) COMP.
020600     05  FILLER                  PIC X(10).
020610 01  WS-WRITTEN-COUNTS-DISP REDEFINES COUNTERS-AND-SWITCHES.
020620     05  FILLER                  PIC X(26).
020700*
020800 01  WS-CKSUM-REC.
020900     05  WS-CKSUM-FUNCTION-SW    PIC X(1).
021000         88  WS-CKSUM-RESET      VALUE "R".
021100         88  WS-CKSUM-ACCUMULATE VALUE "A".
021200         88  WS-CKSUM-FINALIZE   VALUE "F".
021300     05  WS-CKSUM-LINE           PIC X(2000).
021400     05  WS-CKSUM-LINE-LTH       PIC S9(4) COMP.
021500     05  WS-CKSUM-RUNNING        PIC 9(9) COMP.
021600     05  WS-CKSUM-TEXT           PIC X(10).
021700 01  WS-CKSUM-RETCD              PIC S9(4) COMP.
021800*
021900 COPY PPCTLREC.
022000 COPY PPABEND.
022100*
022200 PROCEDURE DIVISION.
022300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022400     PERFORM 100-MAINLINE THRU 100-EXIT.
022500     PERFORM 900-REWRITE-HASHFILE THRU 900-EXIT.
022600     PERFORM 999-CLEANUP THRU 999-EXIT.
022700     MOVE ZERO TO RETURN-CODE.
022800     GOBACK.
022900*
023000 000-HOUSEKEEPING.
023100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023200     DISPLAY "******** BEGIN JOB PPSAVE ********".
023300     OPEN OUTPUT SYSOUT.
023400     OPEN INPUT NAMEWORK, BMIWORK, APTWORK, PERWORK, WRKWORK.
023500     OPEN OUTPUT PULSEDATA, PULSHASH.
023600     INITIALIZE COUNTERS-AND-SWITCHES.
023700     MOVE "R" TO WS-CKSUM-FUNCTION-SW.
023800     CALL "PPCKSUM" USING WS-CKSUM-REC, WS-CKSUM-RETCD.
023900 000-EXIT.
024000     EXIT.
024100*
024200 100-MAINLINE.
024300     MOVE "100-MAINLINE" TO PARA-NAME.
024400     PERFORM 150-WRITE-NAME-LINE THRU 150-EXIT.
024500     PERFORM 200-WRITE-BMI-RECORDS THRU 200-EXIT.
024600     PERFORM 300-WRITE-APPOINTMENT-RECORDS THRU 300-EXIT.
024700     PERFORM 400-WRITE-PERIOD-RECORDS THRU 400-EXIT.
024800     PERFORM 500-WRITE-WORKOUT-RECORDS THRU 500-EXIT.
024900 100-EXIT.
025000     EXIT.
025100*
025200 150-WRITE-NAME-LINE.
025300     MOVE "150-WRITE-NAME-LINE" TO PARA-NAME.
025400     READ NAMEWORK INTO PP-CONTROL-REC
025500         AT END
025600         MOVE "** NAMEWORK CONTROL RECORD MISSING"
025700             TO ABEND-REASON
025800         GO TO 1000-ABEND-RTN.
025900     MOVE SPACES TO WS-STRLN-TEXT.
026000     MOVE PP-USER-NAME TO WS-STRLN-TEXT (1:50).
026100     CALL "PPSTRLN" USING WS-STRLN-TEXT, WS-STRLN-LTH.
026200     IF WS-STRLN-LTH EQUAL ZERO
026300         MOVE "** USER NAME IS BLANK" TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500     STRING "name" DELIMITED BY SIZE
026600         ":" DELIMITED BY SIZE
026700         PP-USER-NAME (1:WS-STRLN-LTH) DELIMITED BY SIZE
026800         INTO WS-OUT-LINE.
026900     MOVE WS-OUT-LINE TO WS-CURR-LINE.
027000     PERFORM 890-WRITE-AND-HASH-LINE THRU 890-EXIT.
027100 150-EXIT.
027200     EXIT.
027300*
027400 200-WRITE-BMI-RECORDS.
027500     MOVE "200-WRITE-BMI-RECORDS" TO PARA-NAME.
027600     MOVE "Y" TO WS-MORE-SW.
027700     PERFORM 210-WRITE-ONE-BMI-RECORD
027800         UNTIL NO-MORE-RECS.
027900 200-EXIT.
028000     EXIT.
028100*
028200 210-WRITE-ONE-BMI-RECORD.
028300     READ BMIWORK INTO WS-OUT-LINE
028400         AT END
028500         MOVE "N" TO WS-MORE-SW
028600         GO TO 210-EXIT.
028700     MOVE WS-OUT-LINE TO WS-CURR-LINE.
028800     PERFORM 890-WRITE-AND-HASH-LINE THRU 890-EXIT.
028900     ADD 1 TO WS-BMI-WRITTEN.
029000 210-EXIT.
029100     EXIT.
029200*
029300 300-WRITE-APPOINTMENT-RECORDS.
029400     MOVE "300-WRITE-APPOINTMENT-RECORDS" TO PARA-NAME.
029500     MOVE "Y" TO WS-MORE-SW.
029600     PERFORM 310-WRITE-ONE-APPOINTMENT
029700         UNTIL NO-MORE-RECS.
029800 300-EXIT.
029900     EXIT.
030000*
030100 310-WRITE-ONE-APPOINTMENT.
030200     READ APTWORK INTO WS-OUT-LINE
030300         AT END
030400         MOVE "N" TO WS-MORE-SW
030500         GO TO 310-EXIT.
030600     MOVE WS-OUT-LINE TO WS-CURR-LINE.
030700     PERFORM 890-WRITE-AND-HASH-LINE THRU 890-EXIT.
030800     ADD 1 TO WS-APPOINTMENT-WRITTEN.
030900 310-EXIT.
031000     EXIT.
031100*
031200 400-WRITE-PERIOD-RECORDS.
031300     MOVE "400-WRITE-PERIOD-RECORDS" TO PARA-NAME.
031400     MOVE "Y" TO WS-MORE-SW.
031500     PERFORM 410-WRITE-ONE-PERIOD
031600         UNTIL NO-MORE-RECS.
031700 400-EXIT.
031800     EXIT.
031900*
032000 410-WRITE-ONE-PERIOD.
032100     READ PERWORK INTO WS-OUT-LINE
032200         AT END
032300         MOVE "N" TO WS-MORE-SW
032400         GO TO 410-EXIT.
032500     MOVE WS-OUT-LINE TO WS-CURR-LINE.
032600     PERFORM 890-WRITE-AND-HASH-LINE THRU 890-EXIT.
032700     ADD 1 TO WS-PERIOD-WRITTEN.
032800 410-EXIT.
032900     EXIT.
033000*
033100 500-WRITE-WORKOUT-RECORDS.
033200     MOVE "500-WRITE-WORKOUT-RECORDS" TO PARA-NAME.
033300     MOVE "Y" TO WS-MORE-SW.
033400     PERFORM 510-WRITE-ONE-WORKOUT
033500         UNTIL NO-MORE-RECS.
033600 500-EXIT.
033700     EXIT.
033800*
033900 510-WRITE-ONE-WORKOUT.
034000     READ WRKWORK INTO WS-CURR-LINE
034100         AT END
034200         MOVE "N" TO WS-MORE-SW
034300         GO TO 510-EXIT.
034400     PERFORM 890-WRITE-AND-HASH-LINE THRU 890-EXIT.
034500     ADD 1 TO WS-WORKOUT-WRITTEN.
034600 510-EXIT.
034700     EXIT.
034800*
034900 890-WRITE-AND-HASH-LINE.
035000     MOVE "890-WRITE-AND-HASH-LINE" TO PARA-NAME.
035100     PERFORM 895-FIND-RAW-LINE-LTH THRU 895-EXIT.
035200     WRITE PULSEDATA-REC FROM WS-CURR-LINE.
035300     MOVE "A" TO WS-CKSUM-FUNCTION-SW.
035400     MOVE WS-CURR-LINE TO WS-CKSUM-LINE.
035500     MOVE WS-CURR-LINE-LTH TO WS-CKSUM-LINE-LTH.
035600     CALL "PPCKSUM" USING WS-CKSUM-REC, WS-CKSUM-RETCD.
035700 890-EXIT.
035800     EXIT.
035900*
036000 895-FIND-RAW-LINE-LTH.
036100     MOVE ZERO TO WS-CURR-LINE-LTH.
036200     PERFORM 897-SCAN-BACKWARD
036300         VARYING WS-LINE-IDX FROM 2000 BY -1
036400         UNTIL WS-LINE-IDX < 1 OR WS-CURR-LINE-LTH NOT EQUAL ZERO.
036500 895-EXIT.
036600     EXIT.
036700*
036800 897-SCAN-BACKWARD.
036900     IF WS-LINE-CHAR (WS-LINE-IDX) NOT EQUAL SPACE AND
037000        WS-LINE-CHAR (WS-LINE-IDX) NOT EQUAL LOW-VALUE
037100         MOVE WS-LINE-IDX TO WS-CURR-LINE-LTH.
037200*
037300 700-CLOSE-FILES.
037400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
037500     CLOSE NAMEWORK, BMIWORK, APTWORK, PERWORK, WRKWORK,
037600         PULSEDATA, PULSHASH, SYSOUT.
037700 700-EXIT.
037800     EXIT.
037900*
038000 900-REWRITE-HASHFILE.
038100     MOVE "900-REWRITE-HASHFILE" TO PARA-NAME.
038200     MOVE "F" TO WS-CKSUM-FUNCTION-SW.
038300     CALL "PPCKSUM" USING WS-CKSUM-REC, WS-CKSUM-RETCD.
038400     WRITE PULSHASH-REC FROM WS-CKSUM-TEXT.
038500 900-EXIT.
038600     EXIT.
038700*
038800 999-CLEANUP.
038900     MOVE "999-CLEANUP" TO PARA-NAME.
039000     IF WS-BMI-WRITTEN NOT EQUAL PP-BMI-COUNT
039100        OR WS-APPOINTMENT-WRITTEN NOT EQUAL PP-APPOINTMENT-COUNT
039200        OR WS-PERIOD-WRITTEN NOT EQUAL PP-PERIOD-COUNT
039300        OR WS-WORKOUT-WRITTEN NOT EQUAL PP-WORKOUT-COUNT
039400         MOVE "** SAVE COUNTS DO NOT BALANCE TO PPLOAD TOTALS"
039500             TO ABEND-REASON
039600         WRITE SYSOUT-REC FROM ABEND-REC.
039700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039800     DISPLAY "** BMI RECORDS SAVED **".
039900     DISPLAY WS-BMI-WRITTEN.
040000     DISPLAY "** APPOINTMENT RECORDS SAVED **".
040100     DISPLAY WS-APPOINTMENT-WRITTEN.
040200     DISPLAY "** PERIOD RECORDS SAVED **".
040300     DISPLAY WS-PERIOD-WRITTEN.
040400     DISPLAY "** WORKOUT RECORDS SAVED **".
040500     DISPLAY WS-WORKOUT-WRITTEN.
040600     DISPLAY "******** NORMAL END OF JOB PPSAVE ********".
040700 999-EXIT.
040800     EXIT.
040900*
041000 1000-ABEND-RTN.
041100     WRITE SYSOUT-REC FROM ABEND-REC.
041200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041300     DISPLAY "*** ABNORMAL END OF JOB-PPSAVE ***" UPON CONSOLE.
041400     DIVIDE ZERO-VAL INTO ONE-VAL.
