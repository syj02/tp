000010******************************************************************
000020*    PPPERREC - MENSTRUAL PERIOD RECORD                          *
000030*    ON-DISK LINE: period:START:END:DURATION                    *
000040*    DURATION IS DERIVED (PPCALC) - NOT RE-READ ON LOAD          *
000050******************************************************************
000100 01  PP-PERIOD-RECORD.
000200     05  PP-PER-TAG              PIC X(6).
000300         88  PP-PER-TAG-OK       VALUE "period".
000400     05  HL-DATE                 PIC X(10).
000500     05  PP-PER-START-PARTS REDEFINES HL-DATE.
000600         10  PP-PER-START-DAY    PIC 9(2).
000700         10  FILLER              PIC X(1).
000800         10  PP-PER-START-MONTH  PIC 9(2).
000900         10  FILLER              PIC X(1).
001000         10  PP-PER-START-YEAR   PIC 9(4).
001100     05  PP-PER-END-DATE         PIC X(10).
001200         88  PP-PER-NO-END-DATE  VALUE "NA        ".
001300     05  PP-PER-END-PARTS REDEFINES PP-PER-END-DATE.
001400         10  PP-PER-END-DAY      PIC 9(2).
001500         10  FILLER              PIC X(1).
001600         10  PP-PER-END-MONTH    PIC 9(2).
001700         10  FILLER              PIC X(1).
001800         10  PP-PER-END-YEAR     PIC 9(4).
001900     05  PP-PER-DURATION         PIC 9(3).
002000     05  FILLER                  PIC X(10).
