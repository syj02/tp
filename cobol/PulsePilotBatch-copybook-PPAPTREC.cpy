000010******************************************************************
000020*    PPAPTREC - APPOINTMENT RECORD                               *
000030*    ON-DISK LINE: appointment:DATE:TIME:DESCRIPTION             *
000040*    ON-DISK TIME SEPARATOR IS A PERIOD, UI SEPARATOR IS A COLON *
000050******************************************************************
000100 01  PP-APPOINTMENT-RECORD.
000200     05  PP-APT-TAG              PIC X(11).
000300         88  PP-APT-TAG-OK       VALUE "appointment".
000400     05  HL-DATE                 PIC X(10).
000500     05  PP-APT-DATE-PARTS REDEFINES HL-DATE.
000600         10  PP-APT-DAY          PIC 9(2).
000700         10  FILLER              PIC X(1).
000800         10  PP-APT-MONTH        PIC 9(2).
000900         10  FILLER              PIC X(1).
001000         10  PP-APT-YEAR         PIC 9(4).
001100     05  PP-APT-TIME             PIC X(5).
001200     05  PP-APT-TIME-PARTS REDEFINES PP-APT-TIME.
001300         10  PP-APT-HOUR         PIC 9(2).
001400         10  PP-APT-TIME-SEP     PIC X(1).
001500         10  PP-APT-MINUTE       PIC 9(2).
001600     05  PP-APT-DESCRIPTION      PIC X(100).
001700     05  FILLER                  PIC X(10).
