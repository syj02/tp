000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPGYMPRS.
000300 AUTHOR.  JON SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/02/09.
000600 DATE-COMPILED.  04/02/09.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  GYM SESSION LINE PARSER.  CALLED BY PPLOAD FOR EVERY
001100*    RECORD WHOSE TAG IS "gym".  THE RAW LINE CARRIES A HEADER
001200*    (TAG, STATION COUNT, DATE) FOLLOWED BY ONE REPEATING GROUP
001300*    PER STATION (NAME, SETS, REPS, COMMA-LIST OF WEIGHTS) -
001400*    NEITHER THE COUNT OF STATIONS NOR THE COUNT OF WEIGHTS PER
001500*    STATION IS FIXED, SO THIS ROUTINE WALKS THE LINE TOKEN BY
001600*    TOKEN WITH UNSTRING RATHER THAN A FIXED INTO-LIST.
001700*
001800*    CALL 'PPGYMPRS' USING LK-RAW-LINE
001900*                          LK-LINE-LENGTH
002000*                          PP-GYM-RECORD
002100*                          LK-RETURN-CODE.
002200*
002300*CHANGE LOG.
002400*    04/02/09  DNP  129  ORIGINAL CODING - NEW ROUTINE, NO
002500*                        EQUIVALENT IN THE OLD ADMISSIONS SUITE.
002600*    08/30/11  DNP  144  ADDED THE RIGHT-JUSTIFY / REPLACE-
002700*                        LEADING-SPACE-BY-ZERO STEP BEFORE EVERY
002800*                        NUMERIC TOKEN MOVE - A ONE-DIGIT SETS
002900*                        COUNT WAS LANDING LEFT-JUSTIFIED IN A
003000*                        PIC 9(2) FIELD AND BLOWING UP WITH A
003100*                        0C7 ON THE NEXT ARITHMETIC STEP.
003200*    02/14/14  MAK  159  STATION AND WEIGHT TABLES CONVERTED TO
003300*                        OCCURS DEPENDING ON - A 40-STATION TEST
003400*                        FILE FROM THE WELLNESS PROGRAM OFFICE
003500*                        OVERRAN THE OLD FIXED 12-ENTRY TABLE.
003510*    06/22/16  RGT  173  810-CONV-TO-2-DIGIT AND 820-CONV-TO-3-   062216RG
003520*                        DIGIT DE-EDITED WHATEVER WAS IN THE      062216RG
003530*                        TOKEN WITHOUT EVER TESTING IT - A        062216RG
003540*                        GARBLED STATION COUNT, SETS, OR REPS     062216RG
003550*                        TOKEN JUST FELL THROUGH INTO THE PIC 9   062216RG
003560*                        FIELD AND LK-RETURN-CODE NEVER MOVED     062216RG
003570*                        OFF OF THE ZERO 000-MAINLINE SET IT TO.  062216RG
003580*                        BOTH PARAGRAPHS NOW TEST THE TOKEN       062216RG
003590*                        NUMERIC BEFORE THE FINAL MOVE AND        062216RG
003591*                        REJECT WITH LK-RETURN-CODE = -1 WHEN     062216RG
003592*                        IT ISN'T.  000-MAINLINE AND THE STATION  062216RG
003593*                        WALK NOW STOP AS SOON AS A REJECT        062216RG
003594*                        COMES BACK INSTEAD OF PLOWING ON WITH A  062216RG
003595*                        GARBAGE STATION COUNT.                   062216RG
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-390.
004000 OBJECT-COMPUTER.  IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700 01  PARA-NAME                   PIC X(30).
004800*
004900 01  WS-TOKEN-TABLE.
005000     05  WS-TOKEN OCCURS 500 TIMES
005100                  INDEXED BY WS-TOK-IDX     PIC X(50).
005200 01  WS-TOKEN-COUNT-BIN          PIC S9(4) COMP VALUE ZERO.
005210 01  WS-TOKEN-COUNT-DISP REDEFINES WS-TOKEN-COUNT-BIN.
005220     05  FILLER                  PIC X(2).
005300 01  WS-SCAN-PTR                 PIC S9(4) COMP.
005400 01  WS-TOK-PTR                  PIC S9(4) COMP.
005500*
005600 01  WS-NUM-STATIONS             PIC 9(2) COMP.
005610 01  WS-NUM-STATIONS-DISP REDEFINES WS-NUM-STATIONS.
005620     05  FILLER                  PIC X(2).
005700 01  WS-STA-IDX                  PIC S9(4) COMP.
005800 01  WS-SET-IDX                  PIC S9(4) COMP.
005900*
006000 01  WS-WEIGHT-LIST              PIC X(500).
006100 01  WS-WEIGHT-TOKEN-TABLE.
006200     05  WS-WEIGHT-TOKEN OCCURS 99 TIMES
006300                         INDEXED BY WS-WGT-IDX  PIC X(10).
006400 01  WS-WEIGHT-TOKEN-COUNT       PIC S9(4) COMP VALUE ZERO.
006410 01  WS-WEIGHT-TOKEN-CNT-DISP REDEFINES WS-WEIGHT-TOKEN-COUNT.
006420     05  FILLER                  PIC X(2).
006500 01  WS-WGT-SCAN-PTR             PIC S9(4) COMP.
006600*
006700 01  WS-WHOLE-TEXT               PIC X(10).
006800 01  WS-FRAC-TEXT                PIC X(10).
006900*
007000 01  WS-CONV-TEXT                PIC X(10) JUSTIFIED RIGHT.
007100 01  WS-CONV-NUM-2               PIC 9(2).
007200 01  WS-CONV-NUM-3               PIC 9(3).
007300*
007400 LINKAGE SECTION.
007500 01  LK-RAW-LINE                 PIC X(2000).
007600 01  LK-LINE-LENGTH              PIC S9(4) COMP.
007700 COPY PPGYMREC.
007800 01  LK-RETURN-CODE              PIC S9(4) COMP.
007900*
008000 PROCEDURE DIVISION USING LK-RAW-LINE
008100                          LK-LINE-LENGTH
008200                          PP-GYM-RECORD
008300                          LK-RETURN-CODE.
008400*
008500 000-MAINLINE.
008600     MOVE "000-MAINLINE" TO PARA-NAME.
008700     MOVE ZERO TO LK-RETURN-CODE.
008800     MOVE ZERO TO WS-TOKEN-COUNT-BIN.
008900     MOVE 1 TO WS-SCAN-PTR.
009000     PERFORM 100-SPLIT-LINE
009100         UNTIL WS-SCAN-PTR > LK-LINE-LENGTH.
009200     PERFORM 200-LOAD-HEADER THRU 200-EXIT.
009210     IF LK-RETURN-CODE NOT EQUAL ZERO                             062216RG
009220         GO TO 000-EXIT.                                          062216RG
009300     PERFORM 300-WALK-STATIONS THRU 300-EXIT.
009400 000-EXIT.                                                        062216RG
009410     GOBACK.
009500*
009600 100-SPLIT-LINE.
009700     ADD 1 TO WS-TOKEN-COUNT-BIN.
009800     SET WS-TOK-IDX TO WS-TOKEN-COUNT-BIN.
009900     UNSTRING LK-RAW-LINE DELIMITED BY ":"
010000         INTO WS-TOKEN (WS-TOK-IDX)
010100         WITH POINTER WS-SCAN-PTR.
010200*
010300 200-LOAD-HEADER.
010400     MOVE "200-LOAD-HEADER" TO PARA-NAME.
010500     SET WS-TOK-IDX TO 2.
010600     PERFORM 810-CONV-TO-2-DIGIT THRU 810-EXIT.
010610     IF LK-RETURN-CODE NOT EQUAL ZERO                             062216RG
010620         GO TO 200-EXIT.                                          062216RG
010700     MOVE WS-CONV-NUM-2 TO WS-NUM-STATIONS.
010800     MOVE WS-CONV-NUM-2 TO PP-GYM-NUM-STATIONS.
010900     SET WS-TOK-IDX TO 3.
011000     MOVE WS-TOKEN (WS-TOK-IDX) TO PP-GYM-DATE.
011100     MOVE 4 TO WS-TOK-PTR.
011200 200-EXIT.
011300     EXIT.
011400*
011500 300-WALK-STATIONS.
011600     MOVE "300-WALK-STATIONS" TO PARA-NAME.
011700     PERFORM 310-LOAD-ONE-STATION THRU 310-EXIT
011800         VARYING WS-STA-IDX FROM 1 BY 1
011810         UNTIL WS-STA-IDX > WS-NUM-STATIONS                       062216RG
011900            OR LK-RETURN-CODE NOT EQUAL ZERO.                     062216RG
012000 300-EXIT.
012100     EXIT.
012200*
012300 310-LOAD-ONE-STATION.
012400     MOVE "310-LOAD-ONE-STATION" TO PARA-NAME.
012500     SET PP-GYM-STA-IDX TO WS-STA-IDX.
012600     SET WS-TOK-IDX TO WS-TOK-PTR.
012700     MOVE WS-TOKEN (WS-TOK-IDX) TO PP-STA-NAME (PP-GYM-STA-IDX).
012800     ADD 1 TO WS-TOK-PTR.
012900     SET WS-TOK-IDX TO WS-TOK-PTR.
013000     PERFORM 810-CONV-TO-2-DIGIT THRU 810-EXIT.
013010     IF LK-RETURN-CODE NOT EQUAL ZERO                             062216RG
013020         GO TO 310-EXIT.                                          062216RG
013100     MOVE WS-CONV-NUM-2 TO PP-STA-SETS (PP-GYM-STA-IDX).
013200     ADD 1 TO WS-TOK-PTR.
013300     SET WS-TOK-IDX TO WS-TOK-PTR.
013400     PERFORM 820-CONV-TO-3-DIGIT THRU 820-EXIT.
013410     IF LK-RETURN-CODE NOT EQUAL ZERO                             062216RG
013420         GO TO 310-EXIT.                                          062216RG
013500     MOVE WS-CONV-NUM-3 TO PP-STA-REPS (PP-GYM-STA-IDX).
013600     ADD 1 TO WS-TOK-PTR.
013700     SET WS-TOK-IDX TO WS-TOK-PTR.
013800     MOVE WS-TOKEN (WS-TOK-IDX) TO WS-WEIGHT-LIST.
013900     ADD 1 TO WS-TOK-PTR.
014000     PERFORM 400-SPLIT-WEIGHTS THRU 400-EXIT.
014100 310-EXIT.
014200     EXIT.
014300*
014400 400-SPLIT-WEIGHTS.
014500     MOVE "400-SPLIT-WEIGHTS" TO PARA-NAME.
014600     MOVE ZERO TO WS-WEIGHT-TOKEN-COUNT.
014700     MOVE 1 TO WS-WGT-SCAN-PTR.
014800     PERFORM 410-SPLIT-ONE-WEIGHT
014900         UNTIL WS-WGT-SCAN-PTR > LENGTH OF WS-WEIGHT-LIST
015000            OR WS-WEIGHT-TOKEN-COUNT = PP-STA-SETS (PP-GYM-STA-IDX).
015100     PERFORM 420-LOAD-ONE-WEIGHT THRU 420-EXIT
015200         VARYING WS-SET-IDX FROM 1 BY 1
015300         UNTIL WS-SET-IDX > WS-WEIGHT-TOKEN-COUNT.
015400 400-EXIT.
015500     EXIT.
015600*
015700 410-SPLIT-ONE-WEIGHT.
015800     ADD 1 TO WS-WEIGHT-TOKEN-COUNT.
015900     SET WS-WGT-IDX TO WS-WEIGHT-TOKEN-COUNT.
016000     UNSTRING WS-WEIGHT-LIST DELIMITED BY ","
016100         INTO WS-WEIGHT-TOKEN (WS-WGT-IDX)
016200         WITH POINTER WS-WGT-SCAN-PTR.
016300*
016400 420-LOAD-ONE-WEIGHT.
016500     SET WS-WGT-IDX TO WS-SET-IDX.
016600     SET PP-GYM-WGT-IDX TO WS-SET-IDX.
016700     UNSTRING WS-WEIGHT-TOKEN (WS-WGT-IDX) DELIMITED BY "."
016800         INTO WS-WHOLE-TEXT, WS-FRAC-TEXT.
016900     MOVE WS-WHOLE-TEXT TO WS-CONV-TEXT.
017000     INSPECT WS-CONV-TEXT REPLACING LEADING SPACE BY ZERO.
017100     MOVE WS-CONV-TEXT (8:3)
017200         TO PP-STA-WGT-WHOLE (PP-GYM-STA-IDX, PP-GYM-WGT-IDX).
017300     MOVE WS-FRAC-TEXT (1:1)
017400         TO PP-STA-WGT-FRAC (PP-GYM-STA-IDX, PP-GYM-WGT-IDX).
017500 420-EXIT.
017600     EXIT.
017700*
017800 810-CONV-TO-2-DIGIT.
017900     MOVE SPACES TO WS-CONV-TEXT.
018000     MOVE WS-TOKEN (WS-TOK-IDX) TO WS-CONV-TEXT.
018100     INSPECT WS-CONV-TEXT REPLACING LEADING SPACE BY ZERO.
018110*    DE-EDITED TOKEN MUST BE ALL DIGITS BEFORE IT GOES INTO A     062216RG
018120*    PIC 9 FIELD - A GARBLED STATION/SETS TOKEN IS REJECTED       062216RG
018130*    HERE INSTEAD OF FALLING THROUGH AS A BAD NUMBER.             062216RG
018140     IF WS-CONV-TEXT (9:2) NOT NUMERIC                            062216RG
018150         MOVE -1 TO LK-RETURN-CODE                                062216RG
018160         GO TO 810-EXIT.                                          062216RG
018200     MOVE WS-CONV-TEXT (9:2) TO WS-CONV-NUM-2.
018300 810-EXIT.
018400     EXIT.
018500*
018600 820-CONV-TO-3-DIGIT.
018700     MOVE SPACES TO WS-CONV-TEXT.
018800     MOVE WS-TOKEN (WS-TOK-IDX) TO WS-CONV-TEXT.
018900     INSPECT WS-CONV-TEXT REPLACING LEADING SPACE BY ZERO.
018910     IF WS-CONV-TEXT (8:3) NOT NUMERIC                            062216RG
018920         MOVE -1 TO LK-RETURN-CODE                                062216RG
018930         GO TO 820-EXIT.                                          062216RG
019000     MOVE WS-CONV-TEXT (8:3) TO WS-CONV-NUM-3.
019100 820-EXIT.
019200     EXIT.
