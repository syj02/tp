000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPLOAD.
000300 AUTHOR.  JON SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  01/01/08.
000600 DATE-COMPILED.  01/01/08.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  PULSEPILOT DAILY LOAD STEP.  FIRST OF THE TWO-STEP
001100*    LOAD/SAVE CHAIN, PATTERNED ON THE OLD DALYEDIT/DALYUPDT
001200*    ADMISSIONS CHAIN.  INTEGRITY-CHECKS THE FLAT DATA FILE
001300*    AGAINST ITS HASH FILE, THEN READS, VALIDATES AND FANS EVERY
001400*    LINE OUT TO ONE OF FOUR DETAIL WORK FILES BY RECORD TYPE,
001500*    PLUS A ONE-RECORD CONTROL FILE CARRYING THE USER NAME AND
001600*    THE PER-TYPE RECORD COUNTS FORWARD TO PPSAVE.
001700*
001800*    FILES -
001900*      PULSEDATA   INPUT  - pulsepilot_data.txt, colon-delimited
002000*      PULSHASH    INPUT  - pulsepilot_data.txt.hash, control total
002100*      BMIWORK     OUTPUT - one line per validated BMI record
002200*      APTWORK     OUTPUT - one line per validated APPOINTMENT rec
002300*      PERWORK     OUTPUT - one line per validated PERIOD record
002400*      WRKWORK     OUTPUT - one line per validated RUN or GYM rec,
002500*                           already re-rendered with its own tag
002600*      NAMEWORK    OUTPUT - user name + record counts, one record
002700*      SYSOUT      OUTPUT - abend/corruption message file
002800*
002900*    THE WHOLE DATA FILE IS TREATED AS ONE TRANSACTION - UNLIKE
003000*    DALYEDIT, WHICH ROUTED BAD RECORDS TO PATERR AND KEPT GOING,
003100*    ANY EDIT FAILURE HERE MEANS THE FILE IS CORRUPT AND ABENDS
003200*    THE STEP.  THE STEP'S JCL CARRIES DISP=(MOD,DELETE,DELETE)
003300*    ON PULSEDATA AND PULSHASH SO A NON-ZERO CONDITION CODE
003400*    REMOVES BOTH FILES THE SAME WAY THE OLD BILLING STEPS
003500*    DISCARDED A BAD RUN - THAT JCL LIVES IN THE PROC LIBRARY,
003600*    NOT HERE.
003700*
003800*CHANGE LOG.
003900*    01/01/08  JRS  113  ORIGINAL CODING, SPLIT OFF OF DALYEDIT.
004000*    11/30/98  TLB  Y2K  N/A - ROUTINE POSTDATES THE Y2K PROJECT,
004100*                        ENTRY KEPT FOR AUDIT TRAIL CONTINUITY.
004200*    04/02/09  DNP  129  ADDED THE GYM AND APPOINTMENT EDITS AND
004300*                        THE CALLS TO PPGYMPRS/PPVALTM/PPSTRLN.
004400*                        PPSTRLN'S 255-BYTE LIMIT IS TOO SMALL
004500*                        FOR A GYM LINE, SO THE RAW-LINE LENGTH
004600*                        SCAN IS ROLLED SEPARATELY HERE (895).
004700*    08/30/11  DNP  144  ADDED THE DUPLICATE-BMI-DATE AND OPEN-
004800*                        PERIOD CROSS-RECORD CHECKS.
004900*    02/14/14  MAK  159  REVIEWED AGAINST THE OCCURS-DEPENDING-ON
005000*                        REWORK OF THE GYM TABLES - NO CHANGE
005100*                        NEEDED HERE, PPGYMPRS ABSORBS IT.
005110*    06/19/16  RGT  172  305-CHECK-DUP-BMI-DATE WAS STORING THE
005120*                        NEW INDEX WITH ADD-GIVING AND THEN
005130*                        SUBTRACTING 1 BACK OFF WS-BMI-COUNT - THE
005140*                        GIVING FORM DOES NOT UPDATE THE TO-OPERAND,
005150*                        SO THE SUBTRACT DROVE THE COUNT BACK TO
005160*                        ITS OLD VALUE EVERY TIME, AND THE CALLER'S
005170*                        OWN INCREMENT AT 300-EXIT WAS JUST MASKING
005180*                        IT BACK TO WHAT LOOKED LIKE A WORKING
005190*                        COUNTER.  NET EFFECT: WS-BMI-COUNT NEVER
005195*                        LEFT ZERO, THE DUP-DATE SEARCH NEVER RAN,
005196*                        AND PP-BMI-COUNT WENT TO THE CONTROL
005197*                        RECORD AS ZERO ON EVERY RUN.  305 NOW
005198*                        OWNS THE ONLY INCREMENT OF WS-BMI-COUNT;
005199*                        300-EXIT'S INCREMENT WAS REMOVED.  ALSO
005201*                        ADDED THE ALLOWED-CHARACTER SCAN THAT
005203*                        315-CHECK-DESCRIPTION WAS MISSING.
005205*    07/05/16  RGT  174  800-OPEN-WORK-FILES WAS ONLY BEING
005206*                        PERFORMED FROM 999-CLEANUP, WHICH DOES
005207*                        NOT RUN UNTIL AFTER THE WHOLE MAINLINE
005208*                        LOOP IS DONE - BUT 300/310/320/340 ARE
005209*                        WRITING BMIWORK/APTWORK/PERWORK/WRKWORK
005210*                        ALL THE WAY THROUGH THAT SAME LOOP, SO
005211*                        EVERY ONE OF THOSE WRITES WAS HITTING A
005212*                        FILE THAT HAD NEVER BEEN OPENED.  MOVED
005213*                        THE PERFORM OF 800-OPEN-WORK-FILES UP
005214*                        INTO 000-HOUSEKEEPING, AHEAD OF THE
005215*                        INTEGRITY CHECK AND THE MAINLINE LOOP,
005216*                        SAME PLACE PPSAVE OPENS ITS OWN OUTPUT
005217*                        FILES.  THIS ALSO FIXES 1000-ABEND-RTN
005218*                        CLOSING FILES THAT WERE NEVER OPENED
005219*                        WHEN AN EARLY RECORD FAILS EDIT.
005221*    08/01/16  RGT  175  340-EDIT-GYM-RECORD CHECKED FOR A ZERO
005222*                        STATION COUNT BUT HAD NO UPPER BOUND -
005223*                        PP-GYM-NUM-STATIONS' PIC 9(2) WIDTH IS
005224*                        NOT A CONFIGURED MAXIMUM, IT'S JUST HOW
005225*                        WIDE THE FIELD IS.  ADDED WS-MAX-GYM-
005226*                        STATIONS TO VALIDATION-CONSTANTS AND A
005227*                        REAL REJECT WHEN THE STATION COUNT
005228*                        EXCEEDS IT.
005229******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PULSEDATA
006300     ASSIGN TO UT-S-PULSDTA
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS PDCODE.
006600*
006700     SELECT PULSHASH
006800     ASSIGN TO UT-S-PULSHSH
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS PHCODE.
007100*
007200     SELECT BMIWORK
007300     ASSIGN TO UT-S-BMIWORK
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS BFCODE.
007600*
007700     SELECT APTWORK
007800     ASSIGN TO UT-S-APTWORK
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS AFCODE.
008100*
008200     SELECT PERWORK
008300     ASSIGN TO UT-S-PERWORK
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS RFCODE.
008600*
008700     SELECT WRKWORK
008800     ASSIGN TO UT-S-WRKWORK
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WFCODE.
009100*
009200     SELECT NAMEWORK
009300     ASSIGN TO UT-S-NAMEWRK
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS NFCODE.
009600*
009700     SELECT SYSOUT
009800     ASSIGN TO UT-S-SYSOUT
009900         ORGANIZATION IS SEQUENTIAL.
010000*
010100 DATA DIVISION.
010200 FILE SECTION.
010300*
010400 FD  PULSEDATA
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 2000 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PULSEDATA-REC.
011000 01  PULSEDATA-REC               PIC X(2000).
011100*
011200 FD  PULSHASH
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 10 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PULSHASH-REC.
011800 01  PULSHASH-REC                PIC X(10).
011900*
012000 FD  BMIWORK
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 50 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS BMIWORK-REC.
012600 01  BMIWORK-REC                 PIC X(50).
012700*
012800 FD  APTWORK
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 150 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS APTWORK-REC.
013400 01  APTWORK-REC                 PIC X(150).
013500*
013600 FD  PERWORK
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 50 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS PERWORK-REC.
014200 01  PERWORK-REC                 PIC X(50).
014300*
014400 FD  WRKWORK
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 2000 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS WRKWORK-REC.
015000 01  WRKWORK-REC                 PIC X(2000).
015100*
015200 FD  NAMEWORK
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 87 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS NAMEWORK-REC.
015800 01  NAMEWORK-REC                PIC X(87).
015900*
016000 FD  SYSOUT
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 100 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS SYSOUT-REC.
016600 01  SYSOUT-REC                  PIC X(100).
016700*
016800 WORKING-STORAGE SECTION.
016900*
017000 01  FILE-STATUS-CODES.
017100     05  PDCODE                  PIC X(2).
017200         88  PD-OK               VALUE "00".
017300         88  PD-NOT-FOUND        VALUE "35".
017400         88  PD-AT-END           VALUE "10".
017500     05  PHCODE                  PIC X(2).
017600         88  PH-OK               VALUE "00".
017700         88  PH-NOT-FOUND        VALUE "35".
017800     05  BFCODE                  PIC X(2).
017900     05  AFCODE                  PIC X(2).
018000     05  RFCODE                  PIC X(2).
018100     05  WFCODE                  PIC X(2).
018200     05  NFCODE                  PIC X(2).
018300     05  FILLER                  PIC X(10).
018400*
018500 01  WS-EXIST-SWITCHES.
018600     05  WS-PULSEDATA-EXIST-SW   PIC X(1).
018700         88  PULSEDATA-EXISTS    VALUE "Y".
018800         88  PULSEDATA-MISSING   VALUE "N".
018900     05  WS-PULSHASH-EXIST-SW    PIC X(1).
019000         88  PULSHASH-EXISTS     VALUE "Y".
019100         88  PULSHASH-MISSING    VALUE "N".
019200     05  WS-FRESH-FILE-SW        PIC X(1) VALUE "N".
019300         88  WS-FRESH-FILE       VALUE "Y".
019400     05  FILLER                  PIC X(10).
019500*
019600 01  WS-MORE-DATA-SW             PIC X(1).
019700     88  NO-MORE-DATA            VALUE "N".
019800     88  MORE-DATA               VALUE "Y".
019900*
020000 01  WS-CURR-LINE                PIC X(2000).
020100 01  WS-LINE-CHAR-TABLE REDEFINES WS-CURR-LINE.
020200     05  WS-LINE-CHAR OCCURS 2000 TIMES
020300                      INDEXED BY WS-LINE-IDX     PIC X(1).
020400 01  WS-CURR-LINE-LTH            PIC S9(4) COMP.
020500 01  WS-CURR-LINE-LTH-DISP REDEFINES WS-CURR-LINE-LTH.
020600     05  FILLER                  PIC X(2).
020700 01  WS-TAG-TOKEN                PIC X(20).
020800*
020900 01  COUNTERS-AND-SWITCHES.
021000     05  WS-BMI-COUNT            PIC 9(7) COMP.
021100     05  WS-APPOINTMENT-COUNT    PIC 9(7) COMP.
021200     05  WS-PERIOD-COUNT         PIC 9(7) COMP.
021300     05  WS-WORKOUT-COUNT        PIC 9(7) COMP.
021500     05  WS-SCAN-IX              PIC S9(4) COMP.
021600     05  FILLER                  PIC X(10).
021700*
021800*    PRIOR BMI DATES SEEN THIS RUN, FOR THE DUPLICATE-DATE CHECK -
021900*    500 ENTRIES COVERS A FULL YEAR OF TWICE-DAILY READINGS.
022000 01  WS-BMI-DATE-TABLE.
022100     05  WS-BMI-DATE-SEEN OCCURS 500 TIMES
022200                          INDEXED BY WS-BMI-DATE-IDX   PIC X(10).
022300*
022400*    ONLY ONE PERIOD MAY BE OPEN (NO END DATE) AT A TIME - A
022500*    SECOND OPEN PERIOD IN THE SAME FILE IS A DATA INCONSISTENCY.
022600 01  WS-OPEN-PERIOD-SW           PIC X(1) VALUE "N".
022700     88  WS-OPEN-PERIOD-SEEN     VALUE "Y".
022800     88  WS-NO-OPEN-PERIOD-SEEN  VALUE "N".
022900*
023000 01  VALIDATION-CONSTANTS.
023100     05  WS-MAX-HEIGHT           PIC 9(1)V9(2) VALUE 2.50.
023200     05  WS-MAX-WEIGHT           PIC 9(3)V9(2) VALUE 300.00.
023300     05  WS-MAX-DESC-LTH         PIC 9(3) COMP VALUE 100.
023310     05  WS-MAX-GYM-STATIONS     PIC 9(2) COMP VALUE 50.          080116RG
023400     05  FILLER                  PIC X(10).
023500*
023600 01  WS-HEIGHT-TOKEN             PIC X(10).
023700 01  WS-WEIGHT-TOKEN             PIC X(10).
023800 01  WS-SCORE-TOKEN              PIC X(10).
023900 01  WS-DATE-TOKEN               PIC X(10).
024000 01  WS-TIME-TOKEN               PIC X(10).
024100 01  WS-DESC-TOKEN               PIC X(100).
024110*                                                                 061916RG
024120*    ALLOWED-CHARACTER SET FOR AN APPOINTMENT DESCRIPTION -       061916RG
024130*    LETTERS, DIGITS, SPACE, AND A SMALL PUNCTUATION SET -        061916RG
024140*    BUILT AS FOUR FILLER SLICES SO NO LITERAL HAS TO SPAN A      061916RG
024150*    CONTINUATION CARD, THEN REDEFINED AS A TABLE - SAME          061916RG
024160*    SEARCH-A-TABLE TRICK PPCKSUM USES FOR ITS DIGIT COLLATING    061916RG
024161*    SEQUENCE.                                                    061916RG
024162 01  WS-ALLOWED-DESC-LITERAL.                                     061916RG
024163     05  FILLER PIC X(26) VALUE                                   061916RG
024164         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            061916RG
024165     05  FILLER PIC X(26) VALUE                                   061916RG
024166         "abcdefghijklmnopqrstuvwxyz".                            061916RG
024167     05  FILLER PIC X(10) VALUE "0123456789".                     061916RG
024168     05  FILLER PIC X(9)  VALUE " .,'-!?()".                      061916RG
024169 01  WS-ALLOWED-DESC-TABLE REDEFINES WS-ALLOWED-DESC-LITERAL.     061916RG
024195     05  WS-ALLOWED-DESC-CHAR OCCURS 71 TIMES                     061916RG
024196                     INDEXED BY WS-ALLOW-IDX      PIC X(1).       061916RG
024197 01  WS-DESC-SCAN-IX             PIC S9(4) COMP.                  061916RG
024198 01  WS-DESC-SCAN-CHAR           PIC X(1).                        061916RG
024200 01  WS-START-TOKEN              PIC X(10).
024300 01  WS-END-TOKEN                PIC X(10).
024400 01  WS-DIST-TOKEN               PIC X(10).
024500*
024600 01  WS-WHOLE-TEXT               PIC X(10).
024700 01  WS-FRAC-TEXT                PIC X(10).
024800 01  WS-CONV-TEXT                PIC X(10) JUSTIFIED RIGHT.
024900*
025000 01  WS-VALDT-DATE               PIC X(10).
025100 01  WS-VALDT-FUTURE-SW          PIC X(1).
025200     88  WS-VALDT-CHECK-FUTURE   VALUE "Y".
025300     88  WS-VALDT-NO-FUTURE-CHK  VALUE "N".
025400 01  WS-VALDT-RETCD              PIC S9(4) COMP.
025500*
025600 01  WS-VALTM-TIME               PIC X(5).
025700 01  WS-VALTM-RETCD              PIC S9(4) COMP.
025800*
025900 01  WS-CALC-REC.
026000     05  WS-CALC-TYPE-SW         PIC X(1).
026100         88  WS-CALC-BMI         VALUE "B".
026200         88  WS-CALC-PERIOD      VALUE "P".
026300     05  WS-CALC-FIELD-1         PIC 9(4)V9(2).
026400     05  WS-CALC-FIELD-2         PIC 9(4)V9(2).
026500     05  WS-CALC-RESULT          PIC 9(4)V9(2).
026600     05  WS-CALC-START-DATE      PIC 9(8).
026700     05  WS-CALC-END-DATE        PIC 9(8).
026800     05  WS-CALC-DURATION-RESULT PIC 9(3).
026900 01  WS-CALC-BMI-VIEW REDEFINES WS-CALC-REC.
027000     05  FILLER                  PIC X(1).
027100     05  WS-CALC-HEIGHT          PIC 9(4)V9(2).
027200     05  WS-CALC-WEIGHT          PIC 9(4)V9(2).
027300     05  WS-CALC-BMI-RESULT      PIC 9(4)V9(2).
027400     05  FILLER                  PIC X(19).
027500 01  WS-CALC-RETCD               PIC S9(4) COMP.
027600*
027700 01  WS-GYM-LINE-LTH             PIC S9(4) COMP.
027800 01  WS-GYM-RETCD                PIC S9(4) COMP.
027900 01  WS-GYM-STA-IX               PIC S9(4) COMP.
028000 01  WS-GYM-WGT-IX               PIC S9(4) COMP.
028100 01  WS-OUT-PTR                  PIC S9(4) COMP.
028200*
028300 01  WS-CKSUM-REC.
028400     05  WS-CKSUM-FUNCTION-SW    PIC X(1).
028500         88  WS-CKSUM-RESET      VALUE "R".
028600         88  WS-CKSUM-ACCUMULATE VALUE "A".
028700         88  WS-CKSUM-FINALIZE   VALUE "F".
028800     05  WS-CKSUM-LINE           PIC X(2000).
028900     05  WS-CKSUM-LINE-LTH       PIC S9(4) COMP.
029000     05  WS-CKSUM-RUNNING        PIC 9(9) COMP.
029100     05  WS-CKSUM-TEXT           PIC X(10).
029200 01  WS-CKSUM-RETCD              PIC S9(4) COMP.
029300*
029400 01  WS-HASH-FILE-TEXT           PIC X(10).
029500 01  WS-OUT-LINE                 PIC X(2000).
029600*
029700 COPY PPBMIREC.
029800 COPY PPAPTREC.
029900 COPY PPPERREC.
030000 COPY PPRUNREC.
030100 COPY PPGYMREC.
030200 COPY PPCTLREC.
030300 COPY PPABEND.
030400*
030500 PROCEDURE DIVISION.
030600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030700     PERFORM 020-VERIFY-INTEGRITY THRU 020-EXIT.
030800     PERFORM 050-READ-NAME-LINE THRU 050-EXIT.
030900     PERFORM 100-MAINLINE THRU 100-EXIT
031000             UNTIL NO-MORE-DATA.
031100     PERFORM 999-CLEANUP THRU 999-EXIT.
031200     MOVE ZERO TO RETURN-CODE.
031300     GOBACK.
031400*
031500 000-HOUSEKEEPING.
031600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031700     DISPLAY "******** BEGIN JOB PPLOAD ********".
031800     OPEN OUTPUT SYSOUT.
031810     PERFORM 800-OPEN-WORK-FILES THRU 800-EXIT.                   070516RG
031900     INITIALIZE COUNTERS-AND-SWITCHES.
032000     MOVE "N" TO WS-MORE-DATA-SW.
032100     MOVE "N" TO WS-OPEN-PERIOD-SW.
032200 000-EXIT.
032300     EXIT.
032400*
032500 020-VERIFY-INTEGRITY.
032600     MOVE "020-VERIFY-INTEGRITY" TO PARA-NAME.
032700     MOVE "Y" TO WS-PULSEDATA-EXIST-SW.
032800     OPEN INPUT PULSEDATA.
032900     IF PD-NOT-FOUND
033000         MOVE "N" TO WS-PULSEDATA-EXIST-SW
033100     ELSE
033200         CLOSE PULSEDATA.
033300     MOVE "Y" TO WS-PULSHASH-EXIST-SW.
033400     OPEN INPUT PULSHASH.
033500     IF PH-NOT-FOUND
033600         MOVE "N" TO WS-PULSHASH-EXIST-SW
033700     ELSE
033800         CLOSE PULSHASH.
033900*
034000     IF PULSEDATA-MISSING AND PULSHASH-MISSING
034100         MOVE "Y" TO WS-FRESH-FILE-SW
034200         OPEN OUTPUT PULSEDATA
034300         CLOSE PULSEDATA
034400         GO TO 020-EXIT.
034500*
034600     IF PULSEDATA-MISSING OR PULSHASH-MISSING
034700         MOVE "** INCONSISTENT STATE - ONLY ONE OF THE DATA" &
034800             "/HASH FILES EXISTS" TO ABEND-REASON
034900         GO TO 1000-ABEND-RTN.
035000*
035100     PERFORM 025-CHECK-DATA-HASH THRU 025-EXIT.
035200 020-EXIT.
035300     EXIT.
035400*
035500 025-CHECK-DATA-HASH.
035600     MOVE "025-CHECK-DATA-HASH" TO PARA-NAME.
035700     MOVE "R" TO WS-CKSUM-FUNCTION-SW.
035800     CALL "PPCKSUM" USING WS-CKSUM-REC, WS-CKSUM-RETCD.
035900     OPEN INPUT PULSEDATA.
036000 025-SCAN-LINE.
036100     READ PULSEDATA INTO WS-CURR-LINE
036200         AT END
036300         GO TO 025-DONE-SCAN.
036400     PERFORM 895-FIND-RAW-LINE-LTH THRU 895-EXIT.
036500     MOVE "A" TO WS-CKSUM-FUNCTION-SW.
036600     MOVE WS-CURR-LINE TO WS-CKSUM-LINE.
036700     MOVE WS-CURR-LINE-LTH TO WS-CKSUM-LINE-LTH.
036800     CALL "PPCKSUM" USING WS-CKSUM-REC, WS-CKSUM-RETCD.
036900     GO TO 025-SCAN-LINE.
037000 025-DONE-SCAN.
037100     CLOSE PULSEDATA.
037200     MOVE "F" TO WS-CKSUM-FUNCTION-SW.
037300     CALL "PPCKSUM" USING WS-CKSUM-REC, WS-CKSUM-RETCD.
037400     OPEN INPUT PULSHASH.
037500     READ PULSHASH INTO WS-HASH-FILE-TEXT
037600         AT END
037700         MOVE SPACES TO WS-HASH-FILE-TEXT.
037800     CLOSE PULSHASH.
037900     IF WS-CKSUM-TEXT NOT EQUAL WS-HASH-FILE-TEXT
038000         MOVE "** TAMPER DETECTED - DATA FILE HASH MISMATCH"
038100             TO ABEND-REASON
038200         MOVE WS-HASH-FILE-TEXT TO EXPECTED-VAL
038300         MOVE WS-CKSUM-TEXT TO ACTUAL-VAL
038400         GO TO 1000-ABEND-RTN.
038500 025-EXIT.
038600     EXIT.
038700*
038800 050-READ-NAME-LINE.
038900     MOVE "050-READ-NAME-LINE" TO PARA-NAME.
039000     OPEN INPUT PULSEDATA.
039100     READ PULSEDATA INTO WS-CURR-LINE
039200         AT END
039300         MOVE "N" TO WS-MORE-DATA-SW
039400         GO TO 050-CHECK-EMPTY.
039500     UNSTRING WS-CURR-LINE DELIMITED BY ":"
039600         INTO PP-USER-NAME.
039700     IF PP-USER-NAME EQUAL SPACES
039800         MOVE "** MALFORMED OR MISSING NAME LINE" TO ABEND-REASON
039900         GO TO 1000-ABEND-RTN.
040000     PERFORM 900-READ-PULSEDATA THRU 900-EXIT.
040100     GO TO 050-EXIT.
040200 050-CHECK-EMPTY.
040300     IF NOT WS-FRESH-FILE
040400         MOVE "** MALFORMED OR MISSING NAME LINE" TO ABEND-REASON
040500         GO TO 1000-ABEND-RTN.
040600 050-EXIT.
040700     EXIT.
040800*
040900 100-MAINLINE.
041000     MOVE "100-MAINLINE" TO PARA-NAME.
041100     PERFORM 200-DISPATCH-RECORD THRU 200-EXIT.
041200     PERFORM 900-READ-PULSEDATA THRU 900-EXIT.
041300 100-EXIT.
041400     EXIT.
041500*
041600 200-DISPATCH-RECORD.
041700     MOVE "200-DISPATCH-RECORD" TO PARA-NAME.
041800     MOVE SPACES TO WS-TAG-TOKEN.
041900     UNSTRING WS-CURR-LINE DELIMITED BY ":"
042000         INTO WS-TAG-TOKEN.
042100     IF WS-TAG-TOKEN = "bmi"
042200         PERFORM 300-EDIT-BMI-RECORD THRU 300-EXIT
042300     ELSE IF WS-TAG-TOKEN = "appointment"
042400         PERFORM 310-EDIT-APPOINTMENT-RECORD THRU 310-EXIT
042500     ELSE IF WS-TAG-TOKEN = "period"
042600         PERFORM 320-EDIT-PERIOD-RECORD THRU 320-EXIT
042700     ELSE IF WS-TAG-TOKEN = "run"
042800         PERFORM 330-EDIT-RUN-RECORD THRU 330-EXIT
042900     ELSE IF WS-TAG-TOKEN = "gym"
043000         PERFORM 340-EDIT-GYM-RECORD THRU 340-EXIT
043100     ELSE
043200         MOVE "** UNRECOGNISED RECORD TAG" TO ABEND-REASON
043300         MOVE WS-TAG-TOKEN TO ACTUAL-VAL
043400         GO TO 1000-ABEND-RTN.
043500 200-EXIT.
043600     EXIT.
043700*
043800 300-EDIT-BMI-RECORD.
043900     MOVE "300-EDIT-BMI-RECORD" TO PARA-NAME.
044000     UNSTRING WS-CURR-LINE DELIMITED BY ":"
044100         INTO WS-TAG-TOKEN, WS-HEIGHT-TOKEN, WS-WEIGHT-TOKEN,
044200             WS-SCORE-TOKEN, WS-DATE-TOKEN.
044300     IF WS-HEIGHT-TOKEN EQUAL SPACES
044400        OR WS-WEIGHT-TOKEN EQUAL SPACES
044500        OR WS-DATE-TOKEN EQUAL SPACES
044600         MOVE "** BMI RECORD MISSING A REQUIRED FIELD"
044700             TO ABEND-REASON
044800         GO TO 1000-ABEND-RTN.
044900*
045000     UNSTRING WS-HEIGHT-TOKEN DELIMITED BY "."
045100         INTO WS-WHOLE-TEXT, WS-FRAC-TEXT.
045200     PERFORM 891-CONV-WHOLE-1-DIGIT THRU 891-EXIT.
045300     MOVE WS-CONV-TEXT (10:1) TO PP-BMI-HEIGHT-WHOLE.
045400     MOVE WS-FRAC-TEXT (1:2) TO PP-BMI-HEIGHT-FRAC.
045500*
045600     UNSTRING WS-WEIGHT-TOKEN DELIMITED BY "."
045700         INTO WS-WHOLE-TEXT, WS-FRAC-TEXT.
045800     PERFORM 892-CONV-WHOLE-3-DIGIT THRU 892-EXIT.
045900     MOVE WS-CONV-TEXT (8:3) TO PP-BMI-WEIGHT-WHOLE.
046000     MOVE WS-FRAC-TEXT (1:2) TO PP-BMI-WEIGHT-FRAC.
046100*
046200     IF PP-BMI-HEIGHT = ZERO OR PP-BMI-HEIGHT > WS-MAX-HEIGHT
046300         MOVE "** BMI HEIGHT OUT OF RANGE" TO ABEND-REASON
046400         GO TO 1000-ABEND-RTN.
046500     IF PP-BMI-WEIGHT = ZERO OR PP-BMI-WEIGHT > WS-MAX-WEIGHT
046600         MOVE "** BMI WEIGHT OUT OF RANGE" TO ABEND-REASON
046700         GO TO 1000-ABEND-RTN.
046800*
046900     MOVE WS-DATE-TOKEN TO WS-VALDT-DATE.
047000     MOVE "Y" TO WS-VALDT-FUTURE-SW.
047100     CALL "PPVALDT" USING WS-VALDT-DATE, WS-VALDT-FUTURE-SW,
047200         WS-VALDT-RETCD.
047300     IF WS-VALDT-RETCD NOT EQUAL ZERO
047400         MOVE "** BMI DATE FAILED VALIDATION" TO ABEND-REASON
047500         MOVE WS-DATE-TOKEN TO ACTUAL-VAL
047600         GO TO 1000-ABEND-RTN.
047700     MOVE WS-DATE-TOKEN TO HL-DATE OF PP-BMI-RECORD.
047800*
047900     PERFORM 305-CHECK-DUP-BMI-DATE THRU 305-EXIT.
048000*
048100     MOVE "B" TO WS-CALC-TYPE-SW.
048200     MOVE PP-BMI-HEIGHT TO WS-CALC-HEIGHT.
048300     MOVE PP-BMI-WEIGHT TO WS-CALC-WEIGHT.
048400     CALL "PPCALC" USING WS-CALC-REC, WS-CALC-RETCD.
048500     MOVE WS-CALC-BMI-RESULT TO PP-BMI-SCORE.
048600*
048700     STRING "bmi" DELIMITED BY SIZE
048800         ":" DELIMITED BY SIZE
048900         PP-BMI-HEIGHT-WHOLE DELIMITED BY SIZE
049000         "." DELIMITED BY SIZE
049100         PP-BMI-HEIGHT-FRAC DELIMITED BY SIZE
049200         ":" DELIMITED BY SIZE
049300         PP-BMI-WEIGHT-WHOLE DELIMITED BY SIZE
049400         "." DELIMITED BY SIZE
049500         PP-BMI-WEIGHT-FRAC DELIMITED BY SIZE
049600         ":" DELIMITED BY SIZE
049700         PP-BMI-SCORE-WHOLE DELIMITED BY SIZE
049800         "." DELIMITED BY SIZE
049900         PP-BMI-SCORE-FRAC DELIMITED BY SIZE
050000         ":" DELIMITED BY SIZE
050100         HL-DATE OF PP-BMI-RECORD DELIMITED BY SIZE
050200         INTO WS-OUT-LINE.
050300     MOVE WS-OUT-LINE TO BMIWORK-REC.
050400     WRITE BMIWORK-REC.
050600 300-EXIT.
050700     EXIT.
050800*
050900 305-CHECK-DUP-BMI-DATE.
051000     MOVE "305-CHECK-DUP-BMI-DATE" TO PARA-NAME.
051100     IF WS-BMI-COUNT EQUAL ZERO
051200         GO TO 305-STORE-DATE.
051300     SET WS-BMI-DATE-IDX TO 1.
051400     SEARCH WS-BMI-DATE-SEEN
051500         AT END
051600             CONTINUE
051700         WHEN WS-BMI-DATE-SEEN (WS-BMI-DATE-IDX) EQUAL
051800                         HL-DATE OF PP-BMI-RECORD
051900             MOVE "** DUPLICATE BMI DATE" TO ABEND-REASON
052000             MOVE HL-DATE OF PP-BMI-RECORD TO ACTUAL-VAL
052100             GO TO 1000-ABEND-RTN.
052200 305-STORE-DATE.
052300     ADD 1 TO WS-BMI-COUNT.                                       061916RG
052400     SET WS-BMI-DATE-IDX TO WS-BMI-COUNT.                         061916RG
052500     MOVE HL-DATE OF PP-BMI-RECORD TO
052600         WS-BMI-DATE-SEEN (WS-BMI-DATE-IDX).
052800 305-EXIT.
052900     EXIT.
053000*
053100 310-EDIT-APPOINTMENT-RECORD.
053200     MOVE "310-EDIT-APPOINTMENT-RECORD" TO PARA-NAME.
053300     UNSTRING WS-CURR-LINE DELIMITED BY ":"
053400         INTO WS-TAG-TOKEN, WS-DATE-TOKEN, WS-TIME-TOKEN,
053500             WS-DESC-TOKEN.
053600     IF WS-DATE-TOKEN EQUAL SPACES
053700        OR WS-TIME-TOKEN EQUAL SPACES
053800        OR WS-DESC-TOKEN EQUAL SPACES
053900         MOVE "** APPOINTMENT RECORD MISSING A REQUIRED FIELD"
054000             TO ABEND-REASON
054100         GO TO 1000-ABEND-RTN.
054200*
054300     MOVE WS-DATE-TOKEN TO WS-VALDT-DATE.
054400     MOVE "N" TO WS-VALDT-FUTURE-SW.
054500     CALL "PPVALDT" USING WS-VALDT-DATE, WS-VALDT-FUTURE-SW,
054600         WS-VALDT-RETCD.
054700     IF WS-VALDT-RETCD NOT EQUAL ZERO
054800         MOVE "** APPOINTMENT DATE FAILED VALIDATION"
054900             TO ABEND-REASON
055000         GO TO 1000-ABEND-RTN.
055100*
055200     MOVE WS-TIME-TOKEN (1:5) TO WS-VALTM-TIME.
055300     CALL "PPVALTM" USING WS-VALTM-TIME, WS-VALTM-RETCD.
055400     IF WS-VALTM-RETCD NOT EQUAL ZERO
055500         MOVE "** APPOINTMENT TIME FAILED VALIDATION"
055600             TO ABEND-REASON
055700         GO TO 1000-ABEND-RTN.
055800*
055900     PERFORM 315-CHECK-DESCRIPTION THRU 315-EXIT.
056000*
056100     MOVE WS-TIME-TOKEN (1:5) TO WS-OUT-LINE (1:5).
056200     INSPECT WS-OUT-LINE (1:5) REPLACING ALL ":" BY ".".
056300     STRING "appointment" DELIMITED BY SIZE
056400         ":" DELIMITED BY SIZE
056500         WS-DATE-TOKEN DELIMITED BY SPACE
056600         ":" DELIMITED BY SIZE
056700         WS-OUT-LINE (1:5) DELIMITED BY SIZE
056800         ":" DELIMITED BY SIZE
056900         WS-DESC-TOKEN DELIMITED BY SIZE
057000         INTO WS-OUT-LINE.
057100     MOVE WS-OUT-LINE TO APTWORK-REC.
057200     WRITE APTWORK-REC.
057300     ADD 1 TO WS-APPOINTMENT-COUNT.
057400 310-EXIT.
057500     EXIT.
057600*
057700 315-CHECK-DESCRIPTION.
057800     MOVE "315-CHECK-DESCRIPTION" TO PARA-NAME.
057900     PERFORM 896-FIND-DESC-LTH THRU 896-EXIT.
058000     IF WS-CURR-LINE-LTH = ZERO
058100         MOVE "** APPOINTMENT DESCRIPTION IS EMPTY"
058200             TO ABEND-REASON
058300         GO TO 1000-ABEND-RTN.
058400     IF WS-CURR-LINE-LTH > WS-MAX-DESC-LTH
058500         MOVE "** APPOINTMENT DESCRIPTION TOO LONG"
058600             TO ABEND-REASON
058700         GO TO 1000-ABEND-RTN.
058701     PERFORM 316-SCAN-DESC-CHARS THRU 316-EXIT                    061916RG
058702         VARYING WS-DESC-SCAN-IX FROM 1 BY 1                      061916RG
058703         UNTIL WS-DESC-SCAN-IX > WS-CURR-LINE-LTH.                061916RG
058800 315-EXIT.
058900     EXIT.
058910*                                                                 061916RG
058920*    CHARACTER-CLASS SCAN FOR THE DESCRIPTION TEXT - ONE BYTE     061916RG
058930*    AT A TIME AGAINST WS-ALLOWED-DESC-CHAR, SAME SEARCH-A-       061916RG
058940*    TABLE IDIOM PPCKSUM USES ON ITS DIGIT COLLATING TABLE.       061916RG
058950 316-SCAN-DESC-CHARS.                                             061916RG
058960     MOVE "316-SCAN-DESC-CHARS" TO PARA-NAME.                     061916RG
058970     MOVE WS-DESC-TOKEN (WS-DESC-SCAN-IX:1) TO WS-DESC-SCAN-CHAR. 061916RG
058980     SET WS-ALLOW-IDX TO 1.                                       061916RG
058990     SEARCH WS-ALLOWED-DESC-CHAR                                  061916RG
059000         AT END                                                   061916RG
059010             MOVE "** APPOINTMENT DESCRIPTION HAS A BAD CHARACTER"061916RG
059020                 TO ABEND-REASON                                  061916RG
059030             MOVE WS-DESC-SCAN-CHAR TO ACTUAL-VAL                 061916RG
059040             GO TO 1000-ABEND-RTN                                 061916RG
059050         WHEN WS-ALLOWED-DESC-CHAR (WS-ALLOW-IDX) EQUAL           061916RG
059060                 WS-DESC-SCAN-CHAR                                061916RG
059070             CONTINUE.                                            061916RG
059080 316-EXIT.                                                        061916RG
059090     EXIT.                                                        061916RG
059095*                                                                 061916RG
059100 320-EDIT-PERIOD-RECORD.
059200     MOVE "320-EDIT-PERIOD-RECORD" TO PARA-NAME.
059300     UNSTRING WS-CURR-LINE DELIMITED BY ":"
059400         INTO WS-TAG-TOKEN, WS-START-TOKEN, WS-END-TOKEN.
059500     IF WS-START-TOKEN EQUAL SPACES
059600         MOVE "** PERIOD RECORD MISSING START DATE"
059700             TO ABEND-REASON
059800         GO TO 1000-ABEND-RTN.
059900*
060000     MOVE WS-START-TOKEN TO WS-VALDT-DATE.
060100     MOVE "Y" TO WS-VALDT-FUTURE-SW.
060200     CALL "PPVALDT" USING WS-VALDT-DATE, WS-VALDT-FUTURE-SW,
060300         WS-VALDT-RETCD.
060400     IF WS-VALDT-RETCD NOT EQUAL ZERO
060500         MOVE "** PERIOD START DATE FAILED VALIDATION"
060600             TO ABEND-REASON
060700         GO TO 1000-ABEND-RTN.
060800     MOVE WS-START-TOKEN TO HL-DATE OF PP-PERIOD-RECORD.
060900*
061000     IF WS-END-TOKEN EQUAL SPACES OR WS-END-TOKEN EQUAL "NA"
061100         MOVE "NA        " TO PP-PER-END-DATE
061200         MOVE ZERO TO PP-PER-DURATION
061300         PERFORM 325-CHECK-OPEN-PERIOD THRU 325-EXIT
061400         GO TO 320-WRITE-RECORD.
061500*
061600     MOVE WS-END-TOKEN TO WS-VALDT-DATE.
061700     CALL "PPVALDT" USING WS-VALDT-DATE, WS-VALDT-FUTURE-SW,
061800         WS-VALDT-RETCD.
061900     IF WS-VALDT-RETCD NOT EQUAL ZERO
062000         MOVE "** PERIOD END DATE FAILED VALIDATION"
062100             TO ABEND-REASON
062200         GO TO 1000-ABEND-RTN.
062300     MOVE WS-END-TOKEN TO PP-PER-END-DATE.
062400*
062500     MOVE WS-START-TOKEN (7:4) TO WS-CALC-START-DATE (1:4).
062600     MOVE WS-START-TOKEN (4:2) TO WS-CALC-START-DATE (5:2).
062700     MOVE WS-START-TOKEN (1:2) TO WS-CALC-START-DATE (7:2).
062800     MOVE WS-END-TOKEN (7:4) TO WS-CALC-END-DATE (1:4).
062900     MOVE WS-END-TOKEN (4:2) TO WS-CALC-END-DATE (5:2).
063000     MOVE WS-END-TOKEN (1:2) TO WS-CALC-END-DATE (7:2).
063100     IF WS-CALC-END-DATE < WS-CALC-START-DATE
063200         MOVE "** PERIOD END DATE BEFORE START DATE"
063300             TO ABEND-REASON
063400         GO TO 1000-ABEND-RTN.
063500     MOVE "P" TO WS-CALC-TYPE-SW.
063600     CALL "PPCALC" USING WS-CALC-REC, WS-CALC-RETCD.
063700     MOVE WS-CALC-DURATION-RESULT TO PP-PER-DURATION.
063800     MOVE "N" TO WS-OPEN-PERIOD-SW.
063900 320-WRITE-RECORD.
064000     STRING "period" DELIMITED BY SIZE
064100         ":" DELIMITED BY SIZE
064200         HL-DATE OF PP-PERIOD-RECORD DELIMITED BY SIZE
064300         ":" DELIMITED BY SIZE
064400         PP-PER-END-DATE DELIMITED BY SIZE
064500         ":" DELIMITED BY SIZE
064600         PP-PER-DURATION DELIMITED BY SIZE
064700         INTO WS-OUT-LINE.
064800     MOVE WS-OUT-LINE TO PERWORK-REC.
064900     WRITE PERWORK-REC.
065000     ADD 1 TO WS-PERIOD-COUNT.
065100 320-EXIT.
065200     EXIT.
065300*
065400 325-CHECK-OPEN-PERIOD.
065500     MOVE "325-CHECK-OPEN-PERIOD" TO PARA-NAME.
065600     IF WS-OPEN-PERIOD-SEEN
065700         MOVE "** TWO OPEN PERIODS IN THE SAME FILE"
065800             TO ABEND-REASON
065900         GO TO 1000-ABEND-RTN.
066000     MOVE "Y" TO WS-OPEN-PERIOD-SW.
066100 325-EXIT.
066200     EXIT.
066300*
066400 330-EDIT-RUN-RECORD.
066500     MOVE "330-EDIT-RUN-RECORD" TO PARA-NAME.
066600     UNSTRING WS-CURR-LINE DELIMITED BY ":"
066700         INTO WS-TAG-TOKEN, WS-DIST-TOKEN, WS-TIME-TOKEN,
066800             WS-DATE-TOKEN.
066900     IF WS-DIST-TOKEN EQUAL SPACES OR WS-TIME-TOKEN EQUAL SPACES
067000         MOVE "** RUN RECORD MISSING A REQUIRED FIELD"
067100             TO ABEND-REASON
067200         GO TO 1000-ABEND-RTN.
067300*
067400     UNSTRING WS-DIST-TOKEN DELIMITED BY "."
067500         INTO WS-WHOLE-TEXT, WS-FRAC-TEXT.
067600     PERFORM 892-CONV-WHOLE-3-DIGIT THRU 892-EXIT.
067700     MOVE WS-CONV-TEXT (8:3) TO PP-RUN-DIST-WHOLE.
067800     MOVE WS-FRAC-TEXT (1:2) TO PP-RUN-DIST-FRAC.
067900     IF PP-RUN-DISTANCE = ZERO
068000         MOVE "** RUN DISTANCE NOT POSITIVE" TO ABEND-REASON
068100         GO TO 1000-ABEND-RTN.
068200*
068300     PERFORM 335-CHECK-RUN-TIME-FORMAT THRU 335-EXIT.
068400     MOVE WS-TIME-TOKEN TO PP-RUN-TIME.
068500     INSPECT PP-RUN-TIME REPLACING ALL ":" BY ".".
068600*
068700     IF WS-DATE-TOKEN EQUAL SPACES OR WS-DATE-TOKEN EQUAL "NA"
068800         MOVE "NA        " TO PP-RUN-DATE
068900     ELSE
069000         MOVE WS-DATE-TOKEN TO WS-VALDT-DATE
069100         MOVE "Y" TO WS-VALDT-FUTURE-SW
069200         CALL "PPVALDT" USING WS-VALDT-DATE, WS-VALDT-FUTURE-SW,
069300             WS-VALDT-RETCD
069400         IF WS-VALDT-RETCD NOT EQUAL ZERO
069500             MOVE "** RUN DATE FAILED VALIDATION" TO ABEND-REASON
069600             GO TO 1000-ABEND-RTN
069700         ELSE
069800             MOVE WS-DATE-TOKEN TO PP-RUN-DATE.
069900*
070000     STRING "run" DELIMITED BY SIZE
070100         ":" DELIMITED BY SIZE
070200         PP-RUN-DIST-WHOLE DELIMITED BY SIZE
070300         "." DELIMITED BY SIZE
070400         PP-RUN-DIST-FRAC DELIMITED BY SIZE
070500         ":" DELIMITED BY SIZE
070600         PP-RUN-TIME DELIMITED BY SIZE
070700         ":" DELIMITED BY SIZE
070800         PP-RUN-DATE DELIMITED BY SIZE
070900         INTO WS-OUT-LINE.
071000     MOVE WS-OUT-LINE TO WRKWORK-REC.
071100     WRITE WRKWORK-REC.
071200     ADD 1 TO WS-WORKOUT-COUNT.
071300 330-EXIT.
071400     EXIT.
071500*
071600 335-CHECK-RUN-TIME-FORMAT.
071700     MOVE "335-CHECK-RUN-TIME-FORMAT" TO PARA-NAME.
071800     IF WS-TIME-TOKEN (3:1) NOT EQUAL ":"
071900         MOVE "** RUN TIME MASK IS WRONG" TO ABEND-REASON
072000         GO TO 1000-ABEND-RTN.
072100     IF WS-TIME-TOKEN (6:1) EQUAL ":"
072200         IF WS-TIME-TOKEN (1:2) NOT NUMERIC
072300            OR WS-TIME-TOKEN (4:2) NOT NUMERIC
072400            OR WS-TIME-TOKEN (7:2) NOT NUMERIC
072500             MOVE "** RUN TIME MASK IS WRONG" TO ABEND-REASON
072600             GO TO 1000-ABEND-RTN
072700         ELSE
072800             IF WS-TIME-TOKEN (4:2) > "59"
072900                OR WS-TIME-TOKEN (7:2) > "59"
073000                 MOVE "** RUN TIME OUT OF RANGE" TO ABEND-REASON
073100                 GO TO 1000-ABEND-RTN
073200     ELSE
073300         IF WS-TIME-TOKEN (1:2) NOT NUMERIC
073400            OR WS-TIME-TOKEN (4:2) NOT NUMERIC
073500             MOVE "** RUN TIME MASK IS WRONG" TO ABEND-REASON
073600             GO TO 1000-ABEND-RTN
073700         ELSE
073800             IF WS-TIME-TOKEN (4:2) > "59"
073900                 MOVE "** RUN TIME OUT OF RANGE" TO ABEND-REASON
074000                 GO TO 1000-ABEND-RTN.
074100 335-EXIT.
074200     EXIT.
074300*
074400 340-EDIT-GYM-RECORD.
074500     MOVE "340-EDIT-GYM-RECORD" TO PARA-NAME.
074600     PERFORM 895-FIND-RAW-LINE-LTH THRU 895-EXIT.
074700     MOVE WS-CURR-LINE-LTH TO WS-GYM-LINE-LTH.
074800     CALL "PPGYMPRS" USING WS-CURR-LINE, WS-GYM-LINE-LTH,
074900         PP-GYM-RECORD, WS-GYM-RETCD.
075000     IF WS-GYM-RETCD NOT EQUAL ZERO OR PP-GYM-NUM-STATIONS = ZERO
075100         MOVE "** GYM RECORD FAILED TO PARSE" TO ABEND-REASON
075200         GO TO 1000-ABEND-RTN.
075210     IF PP-GYM-NUM-STATIONS > WS-MAX-GYM-STATIONS                 080116RG
075220         MOVE "** GYM STATION COUNT EXCEEDS MAXIMUM" TO           080116RG
075230             ABEND-REASON                                         080116RG
075240         GO TO 1000-ABEND-RTN.                                    080116RG
075300*
075400     IF PP-GYM-NO-DATE
075500         CONTINUE
075600     ELSE
075700         MOVE PP-GYM-DATE TO WS-VALDT-DATE
075800         MOVE "Y" TO WS-VALDT-FUTURE-SW
075900         CALL "PPVALDT" USING WS-VALDT-DATE, WS-VALDT-FUTURE-SW,
076000             WS-VALDT-RETCD
076100         IF WS-VALDT-RETCD NOT EQUAL ZERO
076200             MOVE "** GYM DATE FAILED VALIDATION" TO ABEND-REASON
076300             GO TO 1000-ABEND-RTN.
076400*
076500     PERFORM 345-FLATTEN-GYM-STATIONS THRU 345-EXIT.
076600     MOVE WS-OUT-LINE TO WRKWORK-REC.
076700     WRITE WRKWORK-REC.
076800     ADD 1 TO WS-WORKOUT-COUNT.
076900 340-EXIT.
077000     EXIT.
077100*
077200 345-FLATTEN-GYM-STATIONS.
077300     MOVE "345-FLATTEN-GYM-STATIONS" TO PARA-NAME.
077400     MOVE SPACES TO WS-OUT-LINE.
077500     MOVE 1 TO WS-OUT-PTR.
077600     STRING "gym" DELIMITED BY SIZE
077700         ":" DELIMITED BY SIZE
077800         PP-GYM-NUM-STATIONS DELIMITED BY SIZE
077900         ":" DELIMITED BY SIZE
078000         PP-GYM-DATE DELIMITED BY SIZE
078100         INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR.
078200     PERFORM 346-FLATTEN-ONE-STATION THRU 346-EXIT
078300         VARYING WS-GYM-STA-IX FROM 1 BY 1
078400         UNTIL WS-GYM-STA-IX > PP-GYM-NUM-STATIONS.
078500 345-EXIT.
078600     EXIT.
078700*
078800 346-FLATTEN-ONE-STATION.
078900     SET PP-GYM-STA-IDX TO WS-GYM-STA-IX.
079000     STRING ":" DELIMITED BY SIZE
079100         PP-STA-NAME (PP-GYM-STA-IDX) DELIMITED BY SIZE
079200         ":" DELIMITED BY SIZE
079300         PP-STA-SETS (PP-GYM-STA-IDX) DELIMITED BY SIZE
079400         ":" DELIMITED BY SIZE
079500         PP-STA-REPS (PP-GYM-STA-IDX) DELIMITED BY SIZE
079600         INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR.
079700     PERFORM 347-FLATTEN-ONE-WEIGHT THRU 347-EXIT
079800         VARYING WS-GYM-WGT-IX FROM 1 BY 1
079900         UNTIL WS-GYM-WGT-IX > PP-STA-SETS (PP-GYM-STA-IDX).
080000 346-EXIT.
080100     EXIT.
080200*
080300 347-FLATTEN-ONE-WEIGHT.
080400     SET PP-GYM-WGT-IDX TO WS-GYM-WGT-IX.
080500     IF WS-GYM-WGT-IX EQUAL 1
080600         STRING ":" DELIMITED BY SIZE
080700             INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR
080800     ELSE
080900         STRING "," DELIMITED BY SIZE
081000             INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR.
081100     STRING PP-STA-WGT-WHOLE (PP-GYM-STA-IDX, PP-GYM-WGT-IDX)
081200             DELIMITED BY SIZE
081300         "." DELIMITED BY SIZE
081400         PP-STA-WGT-FRAC (PP-GYM-STA-IDX, PP-GYM-WGT-IDX)
081500             DELIMITED BY SIZE
081600         INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR.
081700 347-EXIT.
081800     EXIT.
081900*
082000 800-OPEN-WORK-FILES.
082100     MOVE "800-OPEN-WORK-FILES" TO PARA-NAME.
082200     OPEN OUTPUT BMIWORK, APTWORK, PERWORK, WRKWORK, NAMEWORK.
082300 800-EXIT.
082400     EXIT.
082500*
082600 850-CLOSE-ALL-FILES.
082700     MOVE "850-CLOSE-ALL-FILES" TO PARA-NAME.
082800     CLOSE PULSEDATA, BMIWORK, APTWORK, PERWORK, WRKWORK,
082900         NAMEWORK, SYSOUT.
083000 850-EXIT.
083100     EXIT.
083200*
083300 895-FIND-RAW-LINE-LTH.
083400     MOVE ZERO TO WS-CURR-LINE-LTH.
083500     PERFORM 897-SCAN-BACKWARD
083600         VARYING WS-LINE-IDX FROM 2000 BY -1
083700         UNTIL WS-LINE-IDX < 1 OR WS-CURR-LINE-LTH NOT EQUAL ZERO.
083800 895-EXIT.
083900     EXIT.
084000*
084100 896-FIND-DESC-LTH.
084200     MOVE WS-DESC-TOKEN TO WS-CURR-LINE (1:100).
084300     MOVE SPACES TO WS-CURR-LINE (101:1900).
084400     PERFORM 895-FIND-RAW-LINE-LTH THRU 895-EXIT.
084500     MOVE WS-DESC-TOKEN TO WS-CURR-LINE.
084600 896-EXIT.
084700     EXIT.
084800*
084900 897-SCAN-BACKWARD.
085000     IF WS-LINE-CHAR (WS-LINE-IDX) NOT EQUAL SPACE AND
085100        WS-LINE-CHAR (WS-LINE-IDX) NOT EQUAL LOW-VALUE
085200         MOVE WS-LINE-IDX TO WS-CURR-LINE-LTH.
085300*
085400 891-CONV-WHOLE-1-DIGIT.
085500     MOVE WS-WHOLE-TEXT TO WS-CONV-TEXT.
085600     INSPECT WS-CONV-TEXT REPLACING LEADING SPACE BY ZERO.
085700 891-EXIT.
085800     EXIT.
085900*
086000 892-CONV-WHOLE-3-DIGIT.
086100     MOVE WS-WHOLE-TEXT TO WS-CONV-TEXT.
086200     INSPECT WS-CONV-TEXT REPLACING LEADING SPACE BY ZERO.
086300 892-EXIT.
086400     EXIT.
086500*
086600 900-READ-PULSEDATA.
086700     MOVE "900-READ-PULSEDATA" TO PARA-NAME.
086800     READ PULSEDATA INTO WS-CURR-LINE
086900         AT END
087000         MOVE "N" TO WS-MORE-DATA-SW
087100         GO TO 900-EXIT.
087200     MOVE "Y" TO WS-MORE-DATA-SW.
087300 900-EXIT.
087400     EXIT.
087500*
087600 999-CLEANUP.
087700     MOVE "999-CLEANUP" TO PARA-NAME.
087900     MOVE WS-BMI-COUNT TO PP-BMI-COUNT.
088000     MOVE WS-APPOINTMENT-COUNT TO PP-APPOINTMENT-COUNT.
088100     MOVE WS-PERIOD-COUNT TO PP-PERIOD-COUNT.
088200     MOVE WS-WORKOUT-COUNT TO PP-WORKOUT-COUNT.
088300     WRITE NAMEWORK-REC FROM PP-CONTROL-REC.
088400     PERFORM 850-CLOSE-ALL-FILES THRU 850-EXIT.
088500     DISPLAY "** BMI RECORDS LOADED **".
088600     DISPLAY WS-BMI-COUNT.
088700     DISPLAY "** APPOINTMENT RECORDS LOADED **".
088800     DISPLAY WS-APPOINTMENT-COUNT.
088900     DISPLAY "** PERIOD RECORDS LOADED **".
089000     DISPLAY WS-PERIOD-COUNT.
089100     DISPLAY "** WORKOUT RECORDS LOADED **".
089200     DISPLAY WS-WORKOUT-COUNT.
089300     DISPLAY "******** NORMAL END OF JOB PPLOAD ********".
089400 999-EXIT.
089500     EXIT.
089600*
089700 1000-ABEND-RTN.
089800     WRITE SYSOUT-REC FROM ABEND-REC.
089900     PERFORM 850-CLOSE-ALL-FILES THRU 850-EXIT.
090000     DISPLAY "*** ABNORMAL END OF JOB-PPLOAD ***" UPON CONSOLE.
090100     DIVIDE ZERO-VAL INTO ONE-VAL.
