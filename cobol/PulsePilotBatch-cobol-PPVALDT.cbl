000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPVALDT.
000300 AUTHOR.  JON SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/14/90.
000600 DATE-COMPILED.  03/14/90.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  CALENDAR-DATE VALIDATION SUBROUTINE.  CALLED BY
001100*    PPLOAD ONCE PER DATE FIELD ON A BMI, PERIOD, RUN, GYM OR
001200*    APPOINTMENT RECORD.  CHECKS THE DD-MM-YYYY MASK, THE
001300*    CALENDAR RULES (MONTH RANGE, DAYS-IN-MONTH, LEAP YEAR),
001400*    THE 1967 YEAR FLOOR AND, WHEN ASKED, THAT THE DATE IS NOT
001500*    AFTER TODAY.  LIFTED FROM THE OLD DTEVAL ROUTINE CALLED
001600*    BY DALYEDIT BUT REWORKED - DTEVAL ONLY EVER CHECKED
001700*    MM/DD/YYYY ADMISSION DATES AGAINST THE SYSTEM DATE.
001800*
001900*    CALL 'PPVALDT' USING WS-DATE-STRING
002000*                         WS-FUTURE-CHECK-SW
002100*                         WS-RETURN-CODE.
002200*
002300*    WS-RETURN-CODE VALUES -
002400*       0   DATE IS VALID
002500*      -1   NOT NUMERIC / MASK IS WRONG
002600*      -2   MONTH OR DAY OUT OF RANGE FOR THE MONTH
002700*      -3   YEAR IS EARLIER THAN 1967
002800*      -4   DATE IS LATER THAN TODAY'S DATE
002900*
003000*CHANGE LOG.
003100*    03/14/90  JRS  010  ORIGINAL CODING, SPLIT OFF OF DTEVAL.
003200*    09/02/91  JRS  047  ADDED THE 1967 YEAR FLOOR CHECK.
003300*    06/18/93  MAK  063  FIXED LEAP-YEAR TEST FOR CENTURY YEARS.
003400*    11/30/98  TLB  Y2K  EXPANDED YEAR FIELD FROM PIC 9(2) TO
003500*                        PIC 9(4); REMOVED THE WINDOWING LOGIC
003600*                        THAT ASSUMED A 19XX CENTURY.
003700*    02/09/99  TLB  Y2K  REGRESSION TEST AGAINST CENTURY-TURN
003800*                        DATES - NO FURTHER CHANGES REQUIRED.
003900*    07/22/02  DNP  088  FUTURE-DATE CHECK MADE OPTIONAL VIA
004000*                        WS-FUTURE-CHECK-SW - APPOINTMENT DATES
004100*                        ARE ALLOWED TO BE IN THE FUTURE.
004200*    05/11/05  DNP  101  CLEANED UP COMMENTS FOR AUDIT REVIEW.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005310 01  PARA-NAME                   PIC X(30).
005320*
005400 01  WS-WORK-DATE-STR            PIC X(10).
005410 01  WS-WORK-DATE REDEFINES WS-WORK-DATE-STR.
005500     05  WS-WORK-DAY             PIC 9(2).
005600     05  FILLER                  PIC X(1).
005700     05  WS-WORK-MONTH           PIC 9(2).
005800     05  FILLER                  PIC X(1).
005900     05  WS-WORK-YEAR            PIC 9(4).
006000*
006100 01  WS-TODAY-DATE               PIC 9(8).
006110 01  WS-TODAY-PARTS REDEFINES WS-TODAY-DATE.
006200     05  WS-TODAY-CCYY           PIC 9(4).
006300     05  WS-TODAY-MM             PIC 9(2).
006400     05  WS-TODAY-DD             PIC 9(2).
006500*
006600*    WORK-DATE AND TODAY'S DATE ARE EACH BUILT UP AS AN 8-BYTE
006700*    CCYYMMDD PICTURE SO THE TWO CAN BE COMPARED AS ONE NUMBER
006800*    INSTEAD OF FIELD BY FIELD, SAME WAY DALYEDIT COMPARES
006900*    PACKED ADMIT DATES.
007000 01  WS-COMPARE-CCYYMMDD         PIC 9(8).
007010 01  WS-COMPARE-PARTS REDEFINES WS-COMPARE-CCYYMMDD.
007020     05  WS-COMPARE-CCYY         PIC 9(4).
007030     05  WS-COMPARE-MM           PIC 9(2).
007040     05  WS-COMPARE-DD           PIC 9(2).
007100 01  WS-SYS-CCYYMMDD             PIC 9(8).
007110*
007200 01  WS-DAYS-TABLE.
007300     05  WS-DAYS-31              PIC 9(2) VALUE 31.
007400     05  WS-DAYS-30              PIC 9(2) VALUE 30.
007500     05  WS-DAYS-28              PIC 9(2) VALUE 28.
007600     05  WS-DAYS-29              PIC 9(2) VALUE 29.
007700*
007800 01  WS-MAX-DAY-THIS-MONTH       PIC 9(2) COMP.
007900 01  WS-CENTURY-PART             PIC 9(2) COMP.
008000 01  WS-YEAR-REMAINDER           PIC 9(2) COMP.
008100 01  WS-LEAP-YEAR-SW             PIC X(1).
008200     88  WS-IS-LEAP-YEAR         VALUE "Y".
008300     88  WS-NOT-LEAP-YEAR        VALUE "N".
008400*
008900 LINKAGE SECTION.
009000 01  LK-DATE-STRING              PIC X(10).
009100 01  LK-FUTURE-CHECK-SW          PIC X(1).
009200     88  LK-CHECK-FUTURE         VALUE "Y".
009300 01  LK-RETURN-CODE              PIC S9(4) COMP.
009400*
009500 PROCEDURE DIVISION USING LK-DATE-STRING
009600                          LK-FUTURE-CHECK-SW
009700                          LK-RETURN-CODE.
009800*
009900 000-MAINLINE.
010000     MOVE "000-MAINLINE" TO PARA-NAME.
010100     MOVE ZERO TO LK-RETURN-CODE.
010200     PERFORM 100-CHECK-FORMAT THRU 100-EXIT.
010300     IF LK-RETURN-CODE NOT EQUAL ZERO
010400         GO TO 000-EXIT.
010500     PERFORM 200-CHECK-CALENDAR-RULES THRU 200-EXIT.
010600     IF LK-RETURN-CODE NOT EQUAL ZERO
010700         GO TO 000-EXIT.
010800     PERFORM 300-CHECK-YEAR-FLOOR THRU 300-EXIT.
010900     IF LK-RETURN-CODE NOT EQUAL ZERO
011000         GO TO 000-EXIT.
011100     IF LK-CHECK-FUTURE
011200         PERFORM 400-CHECK-NOT-FUTURE THRU 400-EXIT.
011300 000-EXIT.
011400     GOBACK.
011500*
011600 100-CHECK-FORMAT.
011700     MOVE "100-CHECK-FORMAT" TO PARA-NAME.
011800     MOVE LK-DATE-STRING TO WS-WORK-DATE.
011900     IF WS-WORK-DAY NOT NUMERIC
012000         MOVE -1 TO LK-RETURN-CODE
012100         GO TO 100-EXIT.
012200     IF WS-WORK-MONTH NOT NUMERIC
012300         MOVE -1 TO LK-RETURN-CODE
012400         GO TO 100-EXIT.
012500     IF WS-WORK-YEAR NOT NUMERIC
012600         MOVE -1 TO LK-RETURN-CODE
012700         GO TO 100-EXIT.
012800     IF LK-DATE-STRING (3:1) NOT EQUAL "-"
012900         MOVE -1 TO LK-RETURN-CODE
013000         GO TO 100-EXIT.
013100     IF LK-DATE-STRING (6:1) NOT EQUAL "-"
013200         MOVE -1 TO LK-RETURN-CODE.
013300 100-EXIT.
013400     EXIT.
013500*
013600 200-CHECK-CALENDAR-RULES.
013700     MOVE "200-CHECK-CALENDAR-RULES" TO PARA-NAME.
013800     IF WS-WORK-MONTH < 1 OR WS-WORK-MONTH > 12
013900         MOVE -2 TO LK-RETURN-CODE
014000         GO TO 200-EXIT.
014100     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-CENTURY-PART
014200         REMAINDER WS-YEAR-REMAINDER.
014300     IF WS-YEAR-REMAINDER NOT EQUAL ZERO
014400         MOVE "N" TO WS-LEAP-YEAR-SW
014500     ELSE
014600         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-CENTURY-PART
014700             REMAINDER WS-YEAR-REMAINDER
014800         IF WS-YEAR-REMAINDER NOT EQUAL ZERO
014900             MOVE "Y" TO WS-LEAP-YEAR-SW
015000         ELSE
015100             DIVIDE WS-WORK-YEAR BY 400 GIVING WS-CENTURY-PART
015200                 REMAINDER WS-YEAR-REMAINDER
015300             IF WS-YEAR-REMAINDER NOT EQUAL ZERO
015400                 MOVE "N" TO WS-LEAP-YEAR-SW
015500             ELSE
015600                 MOVE "Y" TO WS-LEAP-YEAR-SW.
015700     EVALUATE WS-WORK-MONTH
015800         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
015900             MOVE WS-DAYS-31 TO WS-MAX-DAY-THIS-MONTH
016000         WHEN 4 WHEN 6 WHEN 9 WHEN 11
016100             MOVE WS-DAYS-30 TO WS-MAX-DAY-THIS-MONTH
016200         WHEN 2
016300             IF WS-IS-LEAP-YEAR
016400                 MOVE WS-DAYS-29 TO WS-MAX-DAY-THIS-MONTH
016500             ELSE
016600                 MOVE WS-DAYS-28 TO WS-MAX-DAY-THIS-MONTH
016700     END-EVALUATE.
016800     IF WS-WORK-DAY < 1 OR WS-WORK-DAY > WS-MAX-DAY-THIS-MONTH
016900         MOVE -2 TO LK-RETURN-CODE.
017000 200-EXIT.
017100     EXIT.
017200*
017300 300-CHECK-YEAR-FLOOR.
017400     MOVE "300-CHECK-YEAR-FLOOR" TO PARA-NAME.
017500     IF WS-WORK-YEAR < 1967
017600         MOVE -3 TO LK-RETURN-CODE.
017700 300-EXIT.
017800     EXIT.
017900*
018000 400-CHECK-NOT-FUTURE.
018100     MOVE "400-CHECK-NOT-FUTURE" TO PARA-NAME.
018200     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
018300     MOVE WS-WORK-YEAR TO WS-COMPARE-CCYY.
018400     MOVE WS-WORK-MONTH TO WS-COMPARE-MM.
018500     MOVE WS-WORK-DAY TO WS-COMPARE-DD.
018600     MOVE WS-TODAY-CCYY TO WS-SYS-CCYYMMDD (1:4).
018700     MOVE WS-TODAY-MM TO WS-SYS-CCYYMMDD (5:2).
018800     MOVE WS-TODAY-DD TO WS-SYS-CCYYMMDD (7:2).
018900     IF WS-COMPARE-CCYYMMDD > WS-SYS-CCYYMMDD
019000         MOVE -4 TO LK-RETURN-CODE.
019100 400-EXIT.
019200     EXIT.
