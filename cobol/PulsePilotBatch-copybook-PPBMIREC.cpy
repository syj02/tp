000010******************************************************************
000020*    PPBMIREC - BMI READING RECORD                              *
000030*    ON-DISK LINE: bmi:HEIGHT:WEIGHT:BMI_SCORE:DATE              *
000040*    HL-DATE SLOT FOLLOWS THE SAME CONTRACT ON EVERY HEALTH     *
000050*    RECORD COPYBOOK (BMI/APPOINTMENT/PERIOD) - ONE DATE FIELD, *
000060*    NA WHEN ABSENT.                                            *
000070*    THE -PARTS REDEFINES BELOW LET US DROP THE ON-DISK "."     *
000080*    STRAIGHT INTO THE IMPLIED-DECIMAL PICTURE WITHOUT A        *
000090*    FUNCTION CALL - SAME TRICK AS THE DATE-PARTS BREAKOUT.     *
000095******************************************************************
000100 01  PP-BMI-RECORD.
000200     05  PP-BMI-TAG              PIC X(4).
000300         88  PP-BMI-TAG-OK       VALUE "bmi ".
000400     05  PP-BMI-HEIGHT           PIC 9(1)V9(2).
000410     05  PP-BMI-HEIGHT-PARTS REDEFINES PP-BMI-HEIGHT.
000420         10  PP-BMI-HEIGHT-WHOLE PIC 9(1).
000430         10  PP-BMI-HEIGHT-FRAC  PIC 9(2).
000500     05  PP-BMI-WEIGHT           PIC 9(3)V9(2).
000510     05  PP-BMI-WEIGHT-PARTS REDEFINES PP-BMI-WEIGHT.
000520         10  PP-BMI-WEIGHT-WHOLE PIC 9(3).
000530         10  PP-BMI-WEIGHT-FRAC  PIC 9(2).
000600     05  PP-BMI-SCORE            PIC 9(2)V9(2).
000610     05  PP-BMI-SCORE-PARTS REDEFINES PP-BMI-SCORE.
000620         10  PP-BMI-SCORE-WHOLE  PIC 9(2).
000630         10  PP-BMI-SCORE-FRAC   PIC 9(2).
000700     05  HL-DATE                 PIC X(10).
000800         88  PP-BMI-NO-DATE      VALUE "NA        ".
000900     05  PP-BMI-DATE-PARTS REDEFINES HL-DATE.
001000         10  PP-BMI-DAY          PIC 9(2).
001100         10  FILLER              PIC X(1).
001200         10  PP-BMI-MONTH        PIC 9(2).
001300         10  FILLER              PIC X(1).
001400         10  PP-BMI-YEAR         PIC 9(4).
001500     05  FILLER                  PIC X(10).
