000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPSTRLN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  RETURNS THE LENGTH OF THE TRIMMED-TRAILING-BLANKS
001100*    PORTION OF A TEXT FIELD.  CALLED BY PPLOAD WHEN BUILDING
001200*    THE APPOINTMENT DESCRIPTION AND THE GYM STATION NAME, BOTH
001300*    OF WHICH ARE PARSED INTO A FIXED-LENGTH AREA LONGER THAN
001400*    THE TEXT THEY HOLD.
001500*
001600*    CALL 'PPSTRLN' USING LK-TEXT, LK-RETURN-LTH.
001700*
001800*CHANGE LOG.
001900*    01/01/08  JRS  113  ORIGINAL CODING, SPLIT OFF OF STRLTH.
002000*    09/14/10  DNP  137  SHOP STANDARD NOW PROHIBITS FUNCTION
002100*                        VERBS IN NEW OR MAINTAINED CODE - THE
002200*                        OLD FUNCTION REVERSE / TALLYING-FOR-
002300*                        LEADING-SPACES TRICK STRLTH USED IS
002400*                        REPLACED HERE WITH A BACKWARD TABLE
002500*                        SCAN FOR THE LAST NON-BLANK CHARACTER.
002600*    03/02/12  DNP  151  REWORKED SCAN TO STOP ON LOW-VALUES TOO,
002700*                        NOT JUST SPACE, SAME AS THE OLD ROUTINE.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 DATA DIVISION.
003700 FILE SECTION.
003800*
003900 WORKING-STORAGE SECTION.
004000 01  PARA-NAME                   PIC X(30).
004100*
004200 01  MISC-FIELDS.
004300     05  WS-IDX                  PIC S9(4) COMP.
004400     05  WS-LAST-NONBLANK        PIC S9(4) COMP VALUE ZERO.
004410 01  MISC-FIELDS-DISP REDEFINES MISC-FIELDS.
004420     05  FILLER                  PIC X(4).
004500*
004600*    SAVED-LENGTH WORK AREA, KEPT IN TWO VIEWS THE SAME WAY THE
004700*    OLD ROUTINE'S MISC-FIELDS GROUP WAS ALWAYS LAID OUT TWO
004800*    WAYS - ONE BINARY FOR ARITHMETIC, ONE DISPLAY FOR A DUMP.
004900 01  WS-SAVE-LTH-BIN             PIC S9(4) COMP VALUE ZERO.
005000 01  WS-SAVE-LTH-DISP REDEFINES WS-SAVE-LTH-BIN.
005100     05  FILLER                  PIC X(2).
005200*
005300 LINKAGE SECTION.
005400 01  LK-TEXT                     PIC X(255).
005500 01  LK-TEXT-TABLE REDEFINES LK-TEXT.
005600     05  LK-CHAR OCCURS 255 TIMES
005700                 INDEXED BY LK-CHAR-IDX    PIC X(1).
005800 01  LK-RETURN-LTH                PIC S9(4) COMP.
005900*
006000 PROCEDURE DIVISION USING LK-TEXT, LK-RETURN-LTH.
006100*
006200 000-MAINLINE.
006300     MOVE "000-MAINLINE" TO PARA-NAME.
006400     MOVE ZERO TO WS-LAST-NONBLANK.
006500     PERFORM 100-SCAN-BACKWARD
006600         VARYING WS-IDX FROM 255 BY -1
006700         UNTIL WS-IDX < 1 OR WS-LAST-NONBLANK NOT EQUAL ZERO.
006800     MOVE WS-LAST-NONBLANK TO LK-RETURN-LTH.
006900     GOBACK.
007000*
007100 100-SCAN-BACKWARD.
007200     MOVE "100-SCAN-BACKWARD" TO PARA-NAME.
007300     IF LK-CHAR (WS-IDX) NOT EQUAL SPACE AND
007400        LK-CHAR (WS-IDX) NOT EQUAL LOW-VALUE
007500         MOVE WS-IDX TO WS-LAST-NONBLANK.
