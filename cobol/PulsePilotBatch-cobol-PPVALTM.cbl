000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PPVALTM.
000300 AUTHOR.  JON SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/21/90.
000600 DATE-COMPILED.  03/21/90.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.  CLOCK-TIME VALIDATION SUBROUTINE.  CALLED BY PPLOAD
001100*    FOR THE HH:MM APPOINTMENT TIME FIELD.  CHECKS THE MASK AND
001200*    THE 24-HOUR RANGE.  COMPANION TO PPVALDT, SPLIT OUT ON ITS
001300*    OWN BECAUSE NOT EVERY RECORD TYPE THAT CARRIES A DATE ALSO
001400*    CARRIES A TIME.
001500*
001600*    CALL 'PPVALTM' USING WS-TIME-STRING
001700*                         WS-RETURN-CODE.
001800*
001900*    WS-RETURN-CODE VALUES -
002000*       0   TIME IS VALID
002100*      -1   NOT NUMERIC / MASK IS WRONG
002200*      -2   HOUR OR MINUTE OUT OF RANGE
002300*
002400*CHANGE LOG.
002500*    03/21/90  JRS  011  ORIGINAL CODING.
002600*    11/30/98  TLB  Y2K  REVIEWED FOR CENTURY IMPACT - NONE,
002700*                        NO DATE ARITHMETIC IN THIS ROUTINE.
002800*    07/22/02  DNP  088  RAISED MINUTE UPPER BOUND CHECK TO
002900*                        MATCH THE REWRITTEN APPOINTMENT EDIT.
003000*    05/11/05  DNP  101  CLEANED UP COMMENTS FOR AUDIT REVIEW.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-390.
003500 OBJECT-COMPUTER.  IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  PARA-NAME                   PIC X(30).
004300*
004400 01  WS-WORK-TIME-STR            PIC X(5).
004410 01  WS-WORK-TIME REDEFINES WS-WORK-TIME-STR.
004500     05  WS-WORK-HOUR            PIC 9(2).
004600     05  FILLER                  PIC X(1).
004700     05  WS-WORK-MINUTE          PIC 9(2).
004800*
004900 01  WS-MAX-HOUR                 PIC 9(2) COMP VALUE 23.
005000 01  WS-MAX-MINUTE               PIC 9(2) COMP VALUE 59.
005100*
005200*    SECOND VIEW OF THE SAME 5 BYTES, USED ONLY WHEN THE
005300*    SEPARATOR ITSELF HAS TO BE CHECKED.
005400 01  WS-SEP-CHECK REDEFINES WS-WORK-TIME-STR.
005500     05  FILLER                  PIC X(2).
005600     05  WS-SEP-BYTE             PIC X(1).
005700     05  FILLER                  PIC X(2).
005800*
005900 01  WS-HOUR-COUNT               PIC 9(2) COMP VALUE ZERO.
005910 01  WS-HOUR-COUNT-DISP REDEFINES WS-HOUR-COUNT.
005920     05  FILLER                  PIC X(2).
006000*
006100 LINKAGE SECTION.
006200 01  LK-TIME-STRING              PIC X(5).
006300 01  LK-RETURN-CODE              PIC S9(4) COMP.
006400*
006500 PROCEDURE DIVISION USING LK-TIME-STRING
006600                          LK-RETURN-CODE.
006700*
006800 000-MAINLINE.
006900     MOVE "000-MAINLINE" TO PARA-NAME.
007000     MOVE ZERO TO LK-RETURN-CODE.
007100     MOVE LK-TIME-STRING TO WS-WORK-TIME-STR.
007200     PERFORM 100-CHECK-FORMAT THRU 100-EXIT.
007300     IF LK-RETURN-CODE NOT EQUAL ZERO
007400         GO TO 000-EXIT.
007500     PERFORM 200-CHECK-RANGE THRU 200-EXIT.
007600 000-EXIT.
007700     GOBACK.
007800*
007900 100-CHECK-FORMAT.
008000     MOVE "100-CHECK-FORMAT" TO PARA-NAME.
008100     IF WS-WORK-HOUR NOT NUMERIC
008200         MOVE -1 TO LK-RETURN-CODE
008300         GO TO 100-EXIT.
008400     IF WS-WORK-MINUTE NOT NUMERIC
008500         MOVE -1 TO LK-RETURN-CODE
008600         GO TO 100-EXIT.
008700     IF WS-SEP-BYTE NOT EQUAL ":"
008800         MOVE -1 TO LK-RETURN-CODE.
008900 100-EXIT.
009000     EXIT.
009100*
009200 200-CHECK-RANGE.
009300     MOVE "200-CHECK-RANGE" TO PARA-NAME.
009400     ADD 1 TO WS-HOUR-COUNT.
009500     IF WS-WORK-HOUR > WS-MAX-HOUR
009600         MOVE -2 TO LK-RETURN-CODE
009700         GO TO 200-EXIT.
009800     IF WS-WORK-MINUTE > WS-MAX-MINUTE
009900         MOVE -2 TO LK-RETURN-CODE.
010000 200-EXIT.
010100     EXIT.
