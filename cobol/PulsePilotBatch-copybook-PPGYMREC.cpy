000010******************************************************************
000020*    PPGYMREC - GYM WORKOUT RECORD (HEADER + STATION TABLE)     *
000030*    ON-DISK LINE: gym:NUM_STATIONS:DATE:NAME:SETS:REPS:WEIGHTS *
000040*                  REPEATED FOR EACH STATION                   *
000050*    STATION AND SET COUNTS ARE DATA-DRIVEN (1-99 EACH PER THE  *
000060*    FEED SPEC) SO BOTH TABLES ARE OCCURS DEPENDING ON, NOT A   *
000070*    FIXED CAP LIKE THE OLD EQUIPMENT TABLE.                    *
000080******************************************************************
000100 01  PP-GYM-RECORD.
000200     05  PP-GYM-TAG              PIC X(3).
000300         88  PP-GYM-TAG-OK       VALUE "gym".
000400     05  PP-GYM-NUM-STATIONS     PIC 9(2) COMP.
000500     05  PP-GYM-DATE             PIC X(10).
000600         88  PP-GYM-NO-DATE      VALUE "NA        ".
000700     05  PP-GYM-STATIONS OCCURS 1 TO 99 TIMES
000710                         DEPENDING ON PP-GYM-NUM-STATIONS
000800                         INDEXED BY PP-GYM-STA-IDX.
000900         10  PP-STA-NAME         PIC X(50).
001000         10  PP-STA-SETS         PIC 9(2) COMP.
001100         10  PP-STA-REPS         PIC 9(3) COMP.
001200         10  PP-STA-WEIGHTS OCCURS 1 TO 99 TIMES
001210                            DEPENDING ON PP-STA-SETS
001300                            INDEXED BY PP-GYM-WGT-IDX.
001400             15  PP-STA-WEIGHT   PIC 9(3)V9(1).
001410             15  PP-STA-WGT-PARTS REDEFINES PP-STA-WEIGHT.
001420                 20  PP-STA-WGT-WHOLE  PIC 9(3).
001430                 20  PP-STA-WGT-FRAC   PIC 9(1).
001500     05  FILLER                  PIC X(20).
